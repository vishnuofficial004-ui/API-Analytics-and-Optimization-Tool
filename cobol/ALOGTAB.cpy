000100******************************************************************        
000200* ALOG WORKING TABLES - batch accumulator definitions.           *        
000300* Fixed OCCURS tables hold the running per-endpoint, per-hour    *        
000400* and per-user totals for one run of the analytics job, plus     *        
000500* the flat valid-log table used for the percentile and spike     *        
000600* detector passes at end of file.  House limits (job control     *        
000700* capacities) are in WS-TABLE-LIMITS below - raise them there    *        
000800* if a feed ever needs more endpoints/users/records than the     *        
000900* current run of the box.                                        *        
001000******************************************************************        
001100                                                                          
001200 01  WS-TABLE-LIMITS.                                                     
001300     02  WS-MAX-ENDPOINTS        PIC S9(04) COMP VALUE 60.                
001400     02  WS-MAX-STATUS-CODES     PIC S9(04) COMP VALUE 20.                
001500     02  WS-MAX-USERS            PIC S9(04) COMP VALUE 300.               
001600     02  WS-MAX-VALID-LOGS       PIC S9(04) COMP                          
001700                                         VALUE 6000.                      
001800     02  FILLER                  PIC X(02) VALUE SPACES.                  
001900                                                                          
002000* For dumps only - lets an abend walk taken against this area    *        
002100* be eyeballed one byte at a time instead of four COMP halves.   *        
002200 01  WS-TABLE-LIMITS-DUMP REDEFINES WS-TABLE-LIMITS                       
002300                                 PIC X(10).                               
002400                                                                          
002500 01  WS-TABLE-OVERFLOW-SW        PIC X(01) VALUE SPACE.                   
002600     88  WS-TABLE-OVERFLOW           VALUE 'Y'.                           
002700                                                                          
002800* Endpoint accumulator table - one entry per distinct            *        
002900* endpoint, first-seen order (report and top-user rules          *        
003000* both key off first-seen order for tie-breaking).               *        
003100 01  ENDPOINT-TABLE.                                                      
003200     02  ENDPT-USED              PIC S9(04) COMP                          
003300                                         VALUE ZEROES.                    
003400     02  ENDPT-ENTRY OCCURS 60 TIMES                                      
003500                     INDEXED BY ENDPT-IDX.                                
003600         05  ENDPT-NAME          PIC X(30) VALUE SPACES.                  
003700         05  ENDPT-REQ-COUNT     PIC S9(08) COMP                          
003800                                         VALUE ZEROES.                    
003900         05  ENDPT-SUM-RESPONSE  PIC S9(09) COMP                          
004000                                         VALUE ZEROES.                    
004100         05  ENDPT-MIN-RESPONSE  PIC S9(08) COMP                          
004200                                         VALUE ZEROES.                    
004300         05  ENDPT-MAX-RESPONSE  PIC S9(08) COMP                          
004400                                         VALUE ZEROES.                    
004500         05  ENDPT-ERROR-COUNT   PIC S9(08) COMP                          
004600                                         VALUE ZEROES.                    
004700         05  ENDPT-STATUS-USED   PIC S9(04) COMP                          
004800                                         VALUE ZEROES.                    
004900         05  ENDPT-STATUS-ENTRY  OCCURS 20 TIMES                          
005000                         INDEXED BY ENDPT-STAT-IDX.                       
005100             10  EST-CODE        PIC 9(03) VALUE ZEROES.                  
005200             10  EST-COUNT       PIC S9(06) COMP                          
005300                                         VALUE ZEROES.                    
005400             10  FILLER          PIC X(01) VALUE SPACES.                  
005500         05  FILLER              PIC X(04) VALUE SPACES.                  
005600     02  FILLER                  PIC X(02) VALUE SPACES.                  
005700                                                                          
005800* Hourly distribution table - 24 fixed buckets, hour 00-23       *        
005900* maps to subscript 1-24 (ALOG-HOUR-SUB = numeric-hour + 1).     *        
006000 01  HOURLY-TABLE.                                                        
006100     02  HOURLY-ENTRY OCCURS 24 TIMES                                     
006200                     INDEXED BY HOURLY-IDX.                               
006300         05  HRLY-COUNT          PIC S9(07) COMP                          
006400                                         VALUE ZEROES.                    
006500         05  FILLER              PIC X(01) VALUE SPACES.                  
006600     02  FILLER                  PIC X(02) VALUE SPACES.                  
006700                                                                          
006800* User request-count table - first-seen order (ties in the       *        
006900* top-5 ranking favour first appearance in the input).           *        
007000 01  USER-TABLE.                                                          
007100     02  USER-USED               PIC S9(04) COMP                          
007200                                         VALUE ZEROES.                    
007300     02  USER-ENTRY OCCURS 300 TIMES                                      
007400                     INDEXED BY USER-IDX.                                 
007500         05  USR-ID              PIC X(12) VALUE SPACES.                  
007600         05  USR-REQ-COUNT       PIC S9(08) COMP                          
007700                                         VALUE ZEROES.                    
007800         05  FILLER              PIC X(01) VALUE SPACES.                  
007900     02  FILLER                  PIC X(02) VALUE SPACES.                  
008000                                                                          
008100* Flat valid-log table - one entry per record that passed        *        
008200* ALOG010, appended in ALOG020.  Feeds the p95 sample-array      *        
008300* build in ALOG040 and the spike-window scan in ALOG025 -        *        
008400* this is the fixed-OCCURS stand-in for a dynamic list.          *        
008500* VLT-DAY-NUM ADDED UNDER CR1148 - A FEED SPANNING MORE THAN     *        
008600* ONE CALENDAR DAY WAS COMPARING SECONDS-OF-DAY ALONE, SO TWO    *        
008700* ENTRIES AT THE SAME CLOCK TIME ON DIFFERENT DATES LOOKED LIKE  *        
008800* THE SAME INSTANT TO THE SPIKE SCAN IN ALOG025.  DAY-NUM IS A   *        
008900* STRAIGHT SEQUENTIAL DAY COUNT (SEE 2750-COMPUTE-DAY-NUM IN     *        
009000* ALOG020) SO ONE CALENDAR DAY ALWAYS DIFFERS FROM THE NEXT BY   *        
009100* EXACTLY 1, LEAP YEARS INCLUDED.                                *        
009200 01  VALID-LOG-TABLE.                                                     
009300     02  VLT-USED                PIC S9(04) COMP                          
009400                                         VALUE ZEROES.                    
009500     02  VLT-ENTRY OCCURS 6000 TIMES                                      
009600                     INDEXED BY VLT-IDX.                                  
009700         05  VLT-TIMESTAMP       PIC X(20) VALUE SPACES.                  
009800*         VLT-TS-PARTS lets ALOG025 pull HH:MM:SS straight       *        
009900*         off the stored entry without recopying ALOGREC.        *        
010000         05  VLT-TS-PARTS REDEFINES VLT-TIMESTAMP.                        
010100             10  FILLER          PIC X(11).                               
010200             10  VLT-TS-HOUR     PIC X(02).                               
010300             10  FILLER          PIC X(01).                               
010400             10  VLT-TS-MINUTE   PIC X(02).                               
010500             10  FILLER          PIC X(01).                               
010600             10  VLT-TS-SECOND   PIC X(02).                               
010700             10  FILLER          PIC X(01).                               
010800         05  VLT-ENDPT-IDX       PIC S9(04) COMP                          
010900                                         VALUE ZEROES.                    
011000         05  VLT-RESPONSE-MS     PIC 9(07) VALUE ZEROES.                  
011100         05  VLT-SECONDS-OF-DAY  PIC S9(07) COMP                          
011200                                         VALUE ZEROES.                    
011300         05  VLT-DAY-NUM         PIC S9(07) COMP                          
011400                                         VALUE ZEROES.                    
011500         05  FILLER              PIC X(01) VALUE SPACES.                  
011600     02  FILLER                  PIC X(02) VALUE SPACES.                  
011700                                                                          
011800* Summary (grand-total) counters for the whole run.              *        
011900 01  WS-SUMMARY-COUNTERS.                                                 
012000     02  WS-TOTAL-LOGS-READ      PIC S9(08) COMP                          
012100                                         VALUE ZEROES.                    
012200     02  WS-VALID-LOGS-COUNT     PIC S9(08) COMP                          
012300                                         VALUE ZEROES.                    
012400     02  WS-INVALID-LOGS-COUNT   PIC S9(08) COMP                          
012500                                         VALUE ZEROES.                    
012600     02  WS-TOTAL-ERRORS         PIC S9(08) COMP                          
012700                                         VALUE ZEROES.                    
012800     02  WS-TOTAL-RESPONSE-SUM   PIC S9(09) COMP                          
012900                                         VALUE ZEROES.                    
013000     02  FILLER                  PIC X(04) VALUE SPACES.                  
013100                                                                          
013200* Dump view of the five counters above - one field an abend      *        
013300* walk or a support DISPLAY can eyeball as a single string       *        
013400* instead of five separate COMP halves.                          *        
013500 01  WS-SUMMARY-DUMP REDEFINES WS-SUMMARY-COUNTERS                        
013600                                 PIC X(24).                               
013700                                                                          
013800* Peak traffic window, computed once by ALOG025 and carried      *        
013900* here for the TRAFFIC WINDOWS section in ALOG040.               *        
014000 01  WS-PEAK-WINDOW.                                                      
014100     02  PEAK-START-TIMESTAMP    PIC X(20) VALUE SPACES.                  
014200     02  PEAK-WINDOW-COUNT       PIC S9(07) COMP                          
014300                                         VALUE ZEROES.                    
014400     02  FILLER                  PIC X(04) VALUE SPACES.                  
