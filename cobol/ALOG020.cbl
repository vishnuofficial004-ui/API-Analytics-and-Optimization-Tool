000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ALOG020.                                                  
000300 AUTHOR.        D. L. MASTERSON.                                          
000400 INSTALLATION.  CORPORATE INFORMATION SYSTEMS.                            
000500 DATE-WRITTEN.  04/11/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NONE.                                                     
000800******************************************************************        
000900* ALOG020 - CHANGE LOG                                           *        
001000* DATE       BY    TICKET    DESCRIPTION                         *        
001100* ---------- ----- --------- ----------------------------        *        
001200* 04/11/88 DLM   CR8803    INITIAL WRITE - ACCUMULATE VALID API  *        
001300*                          LOG RECORDS                           *        
001400* 04/25/88 DLM   CR8803    ADDED PER-STATUS COUNT TABLE FOR MODE *        
001500*                          CALC                                  *        
001600* 02/09/90 JRH   CR9008    ADDED HOURLY BUCKET UPDATE, SPLIT OUT *        
001700*                          OF MAINLINE                           *        
001800* 07/14/91 TPQ   CR9146    GUARDED TABLE APPEND AGAINST OVERFLOW *        
001900*                          OF ENDPOINT TBL                       *        
002000* 03/02/93 DLM   CR9309    ADDED VALID-LOG-TABLE APPEND FOR      *        
002100*                          SPIKE/PERCENTILE PASS                 *        
002200* 10/19/95 MFS   CR9561    USER TABLE OVERFLOW NOW SETS SAME     *        
002300*                          SWITCH AS ENDPOINT TBL                *        
002400* 12/03/98 DLM   CR9851    Y2K REVIEW - NO DATE ARITHMETIC IN    *        
002500*                          THIS PROGRAM, NO CHANGE               *        
002600* 06/18/01 TPQ   CR0114    MINOR COMMENT CLEANUP PER DEPT        *        
002700*                          STANDARD                              *        
002800* 09/07/03 RVW   CR0388    CORRECTED MIN-RESPONSE INITIALIZATION *        
002900*                          ON FIRST HIT                          *        
003000* 11/14/07 RVW   CR1148    ADDED VLT-DAY-NUM SO A MULTI-DAY FEED *        
003100*                          DOES NOT FOOL                         *        
003200* 11/14/07 RVW   CR1148    THE ALOG025 SPIKE SCAN, SEE 2750 BELOW*        
003300* 12/03/07 RVW   CR1149    WIDENED MIN-RESPONSE PRIME TO 9999999,*        
003400*                          SIX NINES COULD                       *        
003500* 12/03/07 RVW   CR1149    LOSE TO A GENUINE READING OVER ONE    *        
003600*                          MILLION MS                            *        
003700******************************************************************        
003800                                                                          
003900* ALOG020 - ANALYTICS ACCUMULATOR.                               *        
004000* CALLED ONCE PER RECORD FROM ALOG001, BUT ONLY AFTER            *        
004100* ALOG010 HAS ALREADY RETURNED THE RECORD AS VALID.  ROLLS       *        
004200* THE RECORD INTO THE ENDPOINT TABLE, THE HOURLY BUCKET          *        
004300* TABLE, THE USER TABLE, THE GRAND-TOTAL COUNTERS AND THE        *        
004400* FLAT VALID-LOG TABLE USED LATER FOR PERCENTILE AND SPIKE       *        
004500* DETECTION.                                                     *        
004600                                                                          
004700* CALLED BY.....  ALOG001                                        *        
004800* CALLS.........  NONE                                           *        
004900******************************************************************        
005000                                                                          
005100 DATA DIVISION.                                                           
005200 WORKING-STORAGE SECTION.                                                 
005300                                                                          
005400* Local subscripts - not carried in ALOGTAB.cpy because they     *        
005500* never survive past a single CALL of this program.              *        
005600 01  WS-LOCAL-SUBSCRIPTS.                                                 
005700     02  WS-ENDPT-SUB             PIC S9(04) COMP                         
005800                                         VALUE ZEROES.                    
005900     02  WS-STAT-SUB              PIC S9(04) COMP                         
006000                                         VALUE ZEROES.                    
006100     02  WS-HOUR-SUB              PIC S9(04) COMP                         
006200                                         VALUE ZEROES.                    
006300     02  WS-USER-SUB              PIC S9(04) COMP                         
006400                                         VALUE ZEROES.                    
006500     02  FILLER                   PIC X(02) VALUE SPACES.                 
006600                                                                          
006700* WS-FOUND-SW MOVED TO THE 77 LEVEL UNDER CR1149 - IT NEEDS      *        
006800* NO GROUP STRUCTURE, ALSO DROPPED THE DEAD SPECIAL-NAMES        *        
006900* TOP-OF-FORM ENTRY, THIS PROGRAM DOES NO FILE I-O.              *        
007000 77  WS-FOUND-SW                  PIC X(01) VALUE SPACE.                  
007100     88  WS-ENTRY-FOUND               VALUE 'Y'.                          
007200     88  WS-ENTRY-NOT-FOUND           VALUE 'N'.                          
007300                                                                          
007400* Cumulative days before each month, non-leap year, used by      *        
007500* 2750-COMPUTE-DAY-NUM below to turn the record date into a      *        
007600* plain sequential day count - CR1148.                           *        
007700 01  WS-CUM-DAYS-BEFORE-MONTH.                                            
007800     02  FILLER PIC X(48) VALUE                                           
007900         '000000310059009001200151018102120243027303040334'.              
008000                                                                          
008100 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-BEFORE-MONTH.                
008200     02  CDT-ENTRY           PIC 9(04)                                    
008300                     OCCURS 12 TIMES INDEXED BY CDT-IDX.                  
008400                                                                          
008500* Working fields for the leap-year test and day-count build -    *        
008600* CR1148.  Y4/Y100/Y400 are reused for both the current-year     *        
008700* leap test and the prior-year leap-day count.                   *        
008800 01  WS-DAY-NUM-WORK.                                                     
008900     02  WS-DNW-Y4                PIC S9(04) COMP                         
009000                                         VALUE ZEROES.                    
009100     02  WS-DNW-Y100              PIC S9(04) COMP                         
009200                                         VALUE ZEROES.                    
009300     02  WS-DNW-Y400              PIC S9(04) COMP                         
009400                                         VALUE ZEROES.                    
009500     02  WS-DNW-LEAP-DAYS         PIC S9(07) COMP                         
009600                                         VALUE ZEROES.                    
009700     02  WS-DNW-LEAP-YEAR-SW      PIC X(01) VALUE 'N'.                    
009800         88  WS-DNW-IS-LEAP-YEAR      VALUE 'Y'.                          
009900     02  FILLER                   PIC X(02) VALUE SPACES.                 
010000                                                                          
010100 LINKAGE SECTION.                                                         
010200                                                                          
010300* COPY ALOGREC brings in ALOG-RECORD and its REDEFINES -         *        
010400* same 98-byte record ALOG010 already passed.                    *        
010500     COPY ALOGREC.                                                        
010600                                                                          
010700* COPY ALOGTAB brings in every accumulator table this            *        
010800* program updates, all at the 01 level.                          *        
010900     COPY ALOGTAB.                                                        
011000                                                                          
011100 PROCEDURE DIVISION USING ALOG-RECORD, WS-TABLE-LIMITS,                   
011200         WS-TABLE-OVERFLOW-SW, ENDPOINT-TABLE, HOURLY-TABLE,              
011300         USER-TABLE, VALID-LOG-TABLE, WS-SUMMARY-COUNTERS.                
011400                                                                          
011500* 2200-ACCUMULATE-RECORD IS THE MAINLINE - CALLED                *        
011600* 2200-UPDATE-... BECAUSE THAT IS WHAT THE CALLER IN             *        
011700* ALOG001 NAMES ITS OWN PARAGRAPH THAT PERFORMS THIS CALL,       *        
011800* SEE CR0388 NOTE THERE TOO.                                     *        
011900 2200-ACCUMULATE-RECORD.                                                  
012000     ADD 1                    TO WS-VALID-LOGS-COUNT.                     
012100     ADD ALOG-RESPONSE-MS-N   TO WS-TOTAL-RESPONSE-SUM.                   
012200                                                                          
012300     PERFORM 2210-FIND-ENDPOINT THRU 2210-EXIT.                           
012400     PERFORM 2220-UPDATE-ENDPOINT-STATS THRU 2220-EXIT.                   
012500     PERFORM 2300-UPDATE-ERROR-COUNT THRU 2300-EXIT.                      
012600     PERFORM 2400-UPDATE-STATUS-MODE THRU 2400-EXIT.                      
012700     PERFORM 2500-UPDATE-HOURLY-BUCKET THRU 2500-EXIT.                    
012800     PERFORM 2600-UPDATE-USER-COUNT THRU 2600-EXIT.                       
012900     PERFORM 2700-APPEND-VALID-LOG THRU 2700-EXIT.                        
013000                                                                          
013100 2200-EXIT.                                                               
013200     EXIT PROGRAM.                                                        
013300                                                                          
013400******************************************************************        
013500* 2210-FIND-ENDPOINT - LINEAR SEARCH OF ENDPOINT-TABLE BY        *        
013600* NAME.  TABLE IS SMALL (60 MAX) SO A SEARCH VERB IS NOT         *        
013700* NEEDED - SAME STYLE AS THE HOUSE KEY-COMPARE LOOPS.            *        
013800******************************************************************        
013900 2210-FIND-ENDPOINT.                                                      
014000     SET WS-ENTRY-NOT-FOUND       TO TRUE.                                
014100     SET ENDPT-IDX                TO 1.                                   
014200                                                                          
014300     PERFORM 2211-COMPARE-ENDPOINT THRU 2211-EXIT                         
014400             VARYING ENDPT-IDX FROM 1 BY 1                                
014500             UNTIL ENDPT-IDX GREATER ENDPT-USED                           
014600                OR WS-ENTRY-FOUND.                                        
014700                                                                          
014800     IF WS-ENTRY-FOUND                                                    
014900         SET ENDPT-IDX DOWN BY 1                                          
015000         GO TO 2210-EXIT.                                                 
015100                                                                          
015200* NOT FOUND - ADD A NEW ENTRY IF ROOM REMAINS, ELSE SET          *        
015300* THE OVERFLOW SWITCH AND WALK AWAY - CR9146.                    *        
015400     IF ENDPT-USED GREATER OR EQUAL WS-MAX-ENDPOINTS                      
015500         SET WS-TABLE-OVERFLOW    TO TRUE                                 
015600         GO TO 2210-EXIT.                                                 
015700                                                                          
015800     ADD 1                        TO ENDPT-USED.                          
015900     SET ENDPT-IDX                TO ENDPT-USED.                          
016000     MOVE ALOG-ENDPOINT           TO ENDPT-NAME (ENDPT-IDX).              
016100     MOVE 9999999                 TO ENDPT-MIN-RESPONSE                   
016200                                     (ENDPT-IDX).                         
016300                                                                          
016400 2210-EXIT.                                                               
016500     EXIT.                                                                
016600                                                                          
016700 2211-COMPARE-ENDPOINT.                                                   
016800     IF ENDPT-NAME (ENDPT-IDX) EQUAL ALOG-ENDPOINT                        
016900         SET WS-ENTRY-FOUND       TO TRUE.                                
017000                                                                          
017100 2211-EXIT.                                                               
017200     EXIT.                                                                
017300                                                                          
017400******************************************************************        
017500* 2220-UPDATE-ENDPOINT-STATS - COUNT, SUM, MIN, MAX.  MIN        *        
017600* WAS PRIMED TO 9999999 WHEN THE ENTRY WAS ADDED ABOVE SO        *        
017700* THE FIRST HIT ON A NEW ENDPOINT ALWAYS WINS THE COMPARE -      *        
017800* CR0388, THIS USED TO PRIME TO ZERO AND NEVER GOT BEATEN.       *        
017900* CR1149 WIDENED THE PRIME TO SEVEN NINES - ALOG-RESPONSE-MS-N   *        
018000* IS PIC 9(07), SO A SIX-NINE PRIME COULD LOSE TO A GENUINE      *        
018100* READING OVER ONE MILLION MS AND NEVER GET REPLACED.            *        
018200******************************************************************        
018300 2220-UPDATE-ENDPOINT-STATS.                                              
018400     ADD 1                     TO ENDPT-REQ-COUNT                         
018500                                     (ENDPT-IDX).                         
018600     ADD ALOG-RESPONSE-MS-N    TO ENDPT-SUM-RESPONSE                      
018700                                     (ENDPT-IDX).                         
018800                                                                          
018900     IF ALOG-RESPONSE-MS-N LESS ENDPT-MIN-RESPONSE (ENDPT-IDX)            
019000         MOVE ALOG-RESPONSE-MS-N  TO ENDPT-MIN-RESPONSE                   
019100                                     (ENDPT-IDX).                         
019200                                                                          
019300     IF ALOG-RESPONSE-MS-N GREATER                                        
019400                         ENDPT-MAX-RESPONSE (ENDPT-IDX)                   
019500         MOVE ALOG-RESPONSE-MS-N  TO ENDPT-MAX-RESPONSE                   
019600                                     (ENDPT-IDX).                         
019700                                                                          
019800 2220-EXIT.                                                               
019900     EXIT.                                                                
020000                                                                          
020100******************************************************************        
020200* 2300-UPDATE-ERROR-COUNT - AN ERROR IS STATUS-CODE 400 OR       *        
020300* ABOVE.  ROLLS INTO BOTH THE ENDPOINT COUNTER AND THE RUN       *        
020400* GRAND TOTAL.                                                   *        
020500******************************************************************        
020600 2300-UPDATE-ERROR-COUNT.                                                 
020700     IF ALOG-STATUS-CODE-N GREATER OR EQUAL 400                           
020800         ADD 1                TO ENDPT-ERROR-COUNT                        
020900                                     (ENDPT-IDX)                          
021000         ADD 1                TO WS-TOTAL-ERRORS.                         
021100                                                                          
021200 2300-EXIT.                                                               
021300     EXIT.                                                                
021400                                                                          
021500******************************************************************        
021600* 2400-UPDATE-STATUS-MODE - PER-STATUS COUNT WITHIN THE          *        
021700* ENDPOINT, FIRST-SEEN ORDER PRESERVED SO A TIE AT REPORT        *        
021800* TIME FALLS TO WHICHEVER STATUS THIS LOOP MET FIRST.            *        
021900******************************************************************        
022000 2400-UPDATE-STATUS-MODE.                                                 
022100     SET WS-ENTRY-NOT-FOUND       TO TRUE.                                
022200     SET ENDPT-STAT-IDX           TO 1.                                   
022300                                                                          
022400     PERFORM 2410-COMPARE-STATUS THRU 2410-EXIT                           
022500             VARYING ENDPT-STAT-IDX FROM 1 BY 1                           
022600             UNTIL ENDPT-STAT-IDX GREATER                                 
022700                         ENDPT-STATUS-USED (ENDPT-IDX)                    
022800                OR WS-ENTRY-FOUND.                                        
022900                                                                          
023000     IF WS-ENTRY-FOUND                                                    
023100         SET ENDPT-STAT-IDX DOWN BY 1                                     
023200         ADD 1  TO EST-COUNT (ENDPT-IDX, ENDPT-STAT-IDX)                  
023300         GO TO 2400-EXIT.                                                 
023400                                                                          
023500     IF ENDPT-STATUS-USED (ENDPT-IDX)                                     
023600                         GREATER OR EQUAL WS-MAX-STATUS-CODES             
023700         SET WS-TABLE-OVERFLOW    TO TRUE                                 
023800         GO TO 2400-EXIT.                                                 
023900                                                                          
024000     ADD 1  TO ENDPT-STATUS-USED (ENDPT-IDX).                             
024100     SET ENDPT-STAT-IDX  TO ENDPT-STATUS-USED (ENDPT-IDX).                
024200     MOVE ALOG-STATUS-CODE-N                                              
024300                 TO EST-CODE (ENDPT-IDX, ENDPT-STAT-IDX).                 
024400     MOVE 1      TO EST-COUNT (ENDPT-IDX, ENDPT-STAT-IDX).                
024500                                                                          
024600 2400-EXIT.                                                               
024700     EXIT.                                                                
024800                                                                          
024900 2410-COMPARE-STATUS.                                                     
025000     IF EST-CODE (ENDPT-IDX, ENDPT-STAT-IDX)                              
025100                         EQUAL ALOG-STATUS-CODE-N                         
025200         SET WS-ENTRY-FOUND       TO TRUE.                                
025300                                                                          
025400 2410-EXIT.                                                               
025500     EXIT.                                                                
025600                                                                          
025700******************************************************************        
025800* 2500-UPDATE-HOURLY-BUCKET - HOUR IS POSITIONS 12-13 OF         *        
025900* THE TIMESTAMP, ALREADY BROKEN OUT AS TS-HOUR BY ALOGREC.       *        
026000* SUBSCRIPT IS HOUR-OF-DAY PLUS 1 SINCE COBOL TABLES START       *        
026100* AT ONE, NOT ZERO.                                              *        
026200******************************************************************        
026300 2500-UPDATE-HOURLY-BUCKET.                                               
026400     COMPUTE WS-HOUR-SUB = TSN-HOUR + 1.                                  
026500     ADD 1                        TO HRLY-COUNT                           
026600                                     (WS-HOUR-SUB).                       
026700                                                                          
026800 2500-EXIT.                                                               
026900     EXIT.                                                                
027000                                                                          
027100******************************************************************        
027200* 2600-UPDATE-USER-COUNT - LINEAR SEARCH OF USER-TABLE,          *        
027300* SAME PATTERN AS THE ENDPOINT SEARCH ABOVE.  FIRST-SEEN         *        
027400* ORDER IS THE TIE-BREAK RULE FOR THE TOP-5 REPORT, SO IT        *        
027500* MUST NOT BE RE-SORTED HERE.                                    *        
027600******************************************************************        
027700 2600-UPDATE-USER-COUNT.                                                  
027800     SET WS-ENTRY-NOT-FOUND       TO TRUE.                                
027900     SET USER-IDX                 TO 1.                                   
028000                                                                          
028100     PERFORM 2610-COMPARE-USER THRU 2610-EXIT                             
028200             VARYING USER-IDX FROM 1 BY 1                                 
028300             UNTIL USER-IDX GREATER USER-USED                             
028400                OR WS-ENTRY-FOUND.                                        
028500                                                                          
028600     IF WS-ENTRY-FOUND                                                    
028700         SET USER-IDX DOWN BY 1                                           
028800         ADD 1                TO USR-REQ-COUNT (USER-IDX)                 
028900         GO TO 2600-EXIT.                                                 
029000                                                                          
029100     IF USER-USED GREATER OR EQUAL WS-MAX-USERS                           
029200         SET WS-TABLE-OVERFLOW    TO TRUE                                 
029300         GO TO 2600-EXIT.                                                 
029400                                                                          
029500     ADD 1                        TO USER-USED.                           
029600     SET USER-IDX                 TO USER-USED.                           
029700     MOVE ALOG-USER-ID            TO USR-ID (USER-IDX).                   
029800     MOVE 1                       TO USR-REQ-COUNT                        
029900                                     (USER-IDX).                          
030000                                                                          
030100 2600-EXIT.                                                               
030200     EXIT.                                                                
030300                                                                          
030400 2610-COMPARE-USER.                                                       
030500     IF USR-ID (USER-IDX) EQUAL ALOG-USER-ID                              
030600         SET WS-ENTRY-FOUND       TO TRUE.                                
030700                                                                          
030800 2610-EXIT.                                                               
030900     EXIT.                                                                
031000                                                                          
031100******************************************************************        
031200* 2700-APPEND-VALID-LOG - FLAT TABLE OF EVERY VALID RECORD,      *        
031300* USED BY ALOG040 FOR THE P95 SAMPLE ARRAY AND BY ALOG025        *        
031400* FOR THE SPIKE WINDOW SCAN.  SECONDS-OF-DAY IS COMPUTED         *        
031500* HERE ONCE SO NEITHER DOWNSTREAM PROGRAM REPEATS THE MATH.      *        
031600******************************************************************        
031700 2700-APPEND-VALID-LOG.                                                   
031800     IF VLT-USED GREATER OR EQUAL WS-MAX-VALID-LOGS                       
031900         SET WS-TABLE-OVERFLOW    TO TRUE                                 
032000         GO TO 2700-EXIT.                                                 
032100                                                                          
032200     ADD 1                        TO VLT-USED.                            
032300     SET VLT-IDX                  TO VLT-USED.                            
032400                                                                          
032500     MOVE ALOG-TIMESTAMP          TO VLT-TIMESTAMP (VLT-IDX).             
032600     SET VLT-ENDPT-IDX (VLT-IDX)  TO ENDPT-IDX.                           
032700     MOVE ALOG-RESPONSE-MS        TO VLT-RESPONSE-MS (VLT-IDX).           
032800                                                                          
032900     COMPUTE VLT-SECONDS-OF-DAY (VLT-IDX) =                               
033000         (TSN-HOUR * 3600) + (TSN-MINUTE * 60) + TSN-SECOND.              
033100     PERFORM 2750-COMPUTE-DAY-NUM THRU 2750-EXIT.                         
033200                                                                          
033300 2700-EXIT.                                                               
033400     EXIT.                                                                
033500                                                                          
033600******************************************************************        
033700* 2750-COMPUTE-DAY-NUM - TURNS TSN-YEAR/MONTH/DAY INTO A         *        
033800* PLAIN SEQUENTIAL DAY COUNT SO ALOG025 CAN TELL TWO ENTRIES     *        
033900* AT THE SAME CLOCK TIME ON DIFFERENT DATES APART - CR1148.      *        
034000* LEAP-YEAR RULE IS THE USUAL ONE - DIVISIBLE BY 4, EXCEPT       *        
034100* CENTURY YEARS, WHICH ARE LEAP ONLY IF ALSO DIVISIBLE BY        *        
034200* 400.  INTEGER DIVIDE TRUNCATES HERE SINCE THE TARGET IS        *        
034300* DECLARED WITH NO DECIMAL PLACES, SO Y4*4=YEAR IS A CLEAN       *        
034400* DIVISIBILITY TEST.                                             *        
034500******************************************************************        
034600 2750-COMPUTE-DAY-NUM.                                                    
034700     MOVE 'N'                     TO WS-DNW-LEAP-YEAR-SW.                 
034800     COMPUTE WS-DNW-Y4  = TSN-YEAR / 4.                                   
034900     COMPUTE WS-DNW-Y100 = TSN-YEAR / 100.                                
035000     COMPUTE WS-DNW-Y400 = TSN-YEAR / 400.                                
035100                                                                          
035200     IF (WS-DNW-Y4 * 4 EQUAL TSN-YEAR)                                    
035300         AND ((WS-DNW-Y100 * 100 NOT EQUAL TSN-YEAR)                      
035400              OR (WS-DNW-Y400 * 400 EQUAL TSN-YEAR))                      
035500         SET WS-DNW-IS-LEAP-YEAR      TO TRUE.                            
035600                                                                          
035700     COMPUTE WS-DNW-Y4   = (TSN-YEAR - 1) / 4.                            
035800     COMPUTE WS-DNW-Y100 = (TSN-YEAR - 1) / 100.                          
035900     COMPUTE WS-DNW-Y400 = (TSN-YEAR - 1) / 400.                          
036000     COMPUTE WS-DNW-LEAP-DAYS =                                           
036100         WS-DNW-Y4 - WS-DNW-Y100 + WS-DNW-Y400.                           
036200                                                                          
036300     SET CDT-IDX                  TO TSN-MONTH.                           
036400     COMPUTE VLT-DAY-NUM (VLT-IDX) =                                      
036500         (TSN-YEAR * 365) + WS-DNW-LEAP-DAYS                              
036600             + CDT-ENTRY (CDT-IDX) + TSN-DAY.                             
036700                                                                          
036800     IF TSN-MONTH GREATER 2 AND WS-DNW-IS-LEAP-YEAR                       
036900         ADD 1                    TO VLT-DAY-NUM (VLT-IDX).               
037000                                                                          
037100 2750-EXIT.                                                               
037200     EXIT.                                                                
