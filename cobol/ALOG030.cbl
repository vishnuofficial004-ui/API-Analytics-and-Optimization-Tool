000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ALOG030.                                                  
000300 AUTHOR.        M. F. SEAGRAVE.                                           
000400 INSTALLATION.  CORPORATE INFORMATION SYSTEMS.                            
000500 DATE-WRITTEN.  09/05/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NONE.                                                     
000800******************************************************************        
000900* ALOG030 - CHANGE LOG                                           *        
001000* DATE       BY    TICKET    DESCRIPTION                         *        
001100* ---------- ----- --------- ----------------------------        *        
001200* 09/05/89 MFS   CR8916    INITIAL WRITE - CLASSIFY RESPONSE TIME*        
001300*                          AND ERROR RATE                        *        
001400* 01/17/90 MFS   CR8916    THRESHOLDS MOVED TO A TABLE, WERE HARD*        
001500*                          IF-CHAINS                             *        
001600* 06/23/92 DLM   CR9219    ADDED SEVERITY-TEXT TABLE FOR REPORT  *        
001700*                          LINE BUILD                            *        
001800* 12/03/98 DLM   CR9851    Y2K REVIEW - NO DATES HANDLED HERE, NO*        
001900*                          CHANGE                                *        
002000* 06/18/01 TPQ   CR0114    MINOR COMMENT CLEANUP PER DEPT        *        
002100*                          STANDARD                              *        
002200* 11/14/07 RVW   CR1147    WIDENED CLASS-VALUE AND RESP TABLE TO *        
002300*                          7 DIGITS,                             *        
002400* 11/14/07 RVW   CR1147    WAS TRUNCATING AVERAGES OF 10000 MS OR*        
002500*                          MORE                                  *        
002600* 12/03/07 RVW   CR1149    DROPPED SPECIAL-NAMES TOP-OF-FORM,    *        
002700*                          THIS SUB DOES NO                      *        
002800* 12/03/07 RVW   CR1149    FILE I-O. MOVED CALL COUNTER TO THE 77*        
002900*                          LEVEL                                 *        
003000******************************************************************        
003100                                                                          
003200* ALOG030 - SEVERITY CLASSIFIER.                                 *        
003300* CALLED BY ALOG040 ONCE PER ENDPOINT FOR RESPONSE-TIME          *        
003400* SEVERITY AND AGAIN FOR ERROR-RATE SEVERITY.  REQUEST CODE      *        
003500* IN LK-CLASS-TYPE PICKS THE TABLE, THE VALUE TO CLASSIFY        *        
003600* COMES IN LK-CLASS-VALUE, THE SEVERITY TEXT COMES BACK IN       *        
003700* LK-CLASS-SEVERITY - SPACES MEANS NO ISSUE.                     *        
003800                                                                          
003900* CALLED BY.....  ALOG040                                        *        
004000* CALLS.........  NONE                                           *        
004100******************************************************************        
004200                                                                          
004300 DATA DIVISION.                                                           
004400 WORKING-STORAGE SECTION.                                                 
004500                                                                          
004600* Response-time threshold table, most severe first - CR8916.     *        
004700* Widened to 7 digits under CR1147 - a whole-ms average can run  *        
004800* as high as the input records own 9(7) width and a 4-digit      *        
004900* limit was quietly truncating anything at or past 10,000 MS.    *        
005000* para tests it top to bottom and stops at the first hit.        *        
005100 01  WS-RESPONSE-THRESHOLDS.                                              
005200     02  FILLER PIC X(37) VALUE                                           
005300         '0002000CRITICAL0001000HIGH    0000500'.                         
005400     02  FILLER PIC X(08) VALUE 'MEDIUM  '.                               
005500                                                                          
005600 01  WS-RESP-THRESH-TABLE REDEFINES WS-RESPONSE-THRESHOLDS.               
005700     02  WRT-ENTRY OCCURS 3 TIMES INDEXED BY WRT-IDX.                     
005800         05  WRT-LIMIT           PIC 9(07).                               
005900         05  WRT-SEVERITY        PIC X(08).                               
006000                                                                          
006100* Error-rate threshold table, whole percent, most severe         *        
006200* first - same shape as the table above.                         *        
006300 01  WS-ERROR-RATE-THRESHOLDS.                                            
006400     02  FILLER PIC X(28) VALUE                                           
006500         '0015CRITICAL0010HIGH    0005'.                                  
006600     02  FILLER PIC X(08) VALUE 'MEDIUM  '.                               
006700                                                                          
006800 01  WS-ERATE-THRESH-TABLE REDEFINES WS-ERROR-RATE-THRESHOLDS.            
006900     02  WET-ENTRY OCCURS 3 TIMES INDEXED BY WET-IDX.                     
007000         05  WET-LIMIT           PIC 9(04).                               
007100         05  WET-SEVERITY        PIC X(08).                               
007200                                                                          
007300* Dump view of the response-time table - lets an abend walk      *        
007400* be eyeballed as one 45-byte string instead of six fields.      *        
007500 01  WS-RESP-THRESH-DUMP REDEFINES WS-RESPONSE-THRESHOLDS                 
007600                                 PIC X(45).                               
007700                                                                          
007800* WS-CLASSIFY-CALLS MOVED TO THE 77 LEVEL UNDER CR1149 -         *        
007900* A STANDALONE CALL COUNTER NEEDS NO GROUP STRUCTURE.            *        
008000 77  WS-CLASSIFY-CALLS            PIC S9(08) COMP                         
008100                                         VALUE ZEROES.                    
008200                                                                          
008300 LINKAGE SECTION.                                                         
008400                                                                          
008500 01  LK-CLASS-TYPE               PIC X(01).                               
008600     88  LK-CLASS-RESPONSE-TIME      VALUE 'R'.                           
008700     88  LK-CLASS-ERROR-RATE         VALUE 'E'.                           
008800                                                                          
008900* LK-CLASS-VALUE HOLDS EITHER A WHOLE-MS RESPONSE TIME OR        *        
009000* A WHOLE-PERCENT ERROR RATE - THE V99 PORTION OF EITHER         *        
009100* SOURCE VALUE IS TRUNCATED BY THE CALLER BEFORE THE CALL,       *        
009200* SINCE THE THRESHOLDS THEMSELVES ARE ALL WHOLE NUMBERS.         *        
009300* SIZED TO THE WIDER OF THE TWO CALLERS, THE 9(7) WHOLE-MS       *        
009400* RESPONSE TIME - CR1147.  LEADING ZEROES ON AN ERROR-RATE       *        
009500* CALL ARE HARMLESS.                                             *        
009600 01  LK-CLASS-VALUE               PIC 9(07).                              
009700 01  LK-CLASS-SEVERITY            PIC X(08).                              
009800                                                                          
009900 PROCEDURE DIVISION USING LK-CLASS-TYPE, LK-CLASS-VALUE,                  
010000         LK-CLASS-SEVERITY.                                               
010100                                                                          
010200 1000-CLASSIFY-VALUE.                                                     
010300     ADD 1                        TO WS-CLASSIFY-CALLS.                   
010400     MOVE SPACES                  TO LK-CLASS-SEVERITY.                   
010500                                                                          
010600     IF LK-CLASS-RESPONSE-TIME                                            
010700         PERFORM 1100-SCAN-RESPONSE THRU 1100-EXIT                        
010800     ELSE                                                                 
010900         PERFORM 1200-SCAN-ERROR-RATE THRU 1200-EXIT.                     
011000                                                                          
011100 1000-EXIT.                                                               
011200     EXIT PROGRAM.                                                        
011300                                                                          
011400******************************************************************        
011500* 1100-SCAN-RESPONSE - RESPONSE-TIME SEVERITY, THRESHOLDS        *        
011600* INCLUSIVE AT THE LOWER BOUND, TESTED MOST SEVERE DOWN.         *        
011700******************************************************************        
011800 1100-SCAN-RESPONSE.                                                      
011900     SET WRT-IDX                  TO 1.                                   
012000                                                                          
012100     PERFORM 1110-TEST-RESPONSE THRU 1110-EXIT                            
012200             VARYING WRT-IDX FROM 1 BY 1                                  
012300             UNTIL WRT-IDX GREATER 3                                      
012400                OR LK-CLASS-SEVERITY NOT EQUAL SPACES.                    
012500                                                                          
012600 1100-EXIT.                                                               
012700     EXIT.                                                                
012800                                                                          
012900 1110-TEST-RESPONSE.                                                      
013000     IF LK-CLASS-VALUE GREATER OR EQUAL WRT-LIMIT (WRT-IDX)               
013100         MOVE WRT-SEVERITY (WRT-IDX)  TO LK-CLASS-SEVERITY.               
013200                                                                          
013300 1110-EXIT.                                                               
013400     EXIT.                                                                
013500                                                                          
013600******************************************************************        
013700* 1200-SCAN-ERROR-RATE - SAME SHAPE AS 1100 ABOVE, DIFFERENT     *        
013800* TABLE.  KEPT AS ITS OWN PARAGRAPH RATHER THAN A SHARED         *        
013900* ONE BECAUSE THE TWO TABLES CARRY DIFFERENT UNITS AND A         *        
014000* FUTURE CHANGE TO ONE SET OF LIMITS SHOULD NOT RISK THE         *        
014100* OTHER - SEE CR8916.                                            *        
014200******************************************************************        
014300 1200-SCAN-ERROR-RATE.                                                    
014400     SET WET-IDX                  TO 1.                                   
014500                                                                          
014600     PERFORM 1210-TEST-ERROR-RATE THRU 1210-EXIT                          
014700             VARYING WET-IDX FROM 1 BY 1                                  
014800             UNTIL WET-IDX GREATER 3                                      
014900                OR LK-CLASS-SEVERITY NOT EQUAL SPACES.                    
015000                                                                          
015100 1200-EXIT.                                                               
015200     EXIT.                                                                
015300                                                                          
015400 1210-TEST-ERROR-RATE.                                                    
015500     IF LK-CLASS-VALUE GREATER OR EQUAL WET-LIMIT (WET-IDX)               
015600         MOVE WET-SEVERITY (WET-IDX)  TO LK-CLASS-SEVERITY.               
015700                                                                          
015800 1210-EXIT.                                                               
015900     EXIT.                                                                
