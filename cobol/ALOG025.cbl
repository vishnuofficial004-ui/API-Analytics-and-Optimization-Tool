000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ALOG025.                                                  
000300 AUTHOR.        T. P. QUARLES.                                            
000400 INSTALLATION.  CORPORATE INFORMATION SYSTEMS.                            
000500 DATE-WRITTEN.  06/20/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NONE.                                                     
000800******************************************************************        
000900* ALOG025 - CHANGE LOG                                           *        
001000* DATE       BY    TICKET    DESCRIPTION                         *        
001100* ---------- ----- --------- ----------------------------        *        
001200* 06/20/91 TPQ   CR9146    INITIAL WRITE - LOCATE PEAK 5-MINUTE  *        
001300*                          TRAFFIC WINDOW                        *        
001400* 07/02/91 TPQ   CR9146    CHANGED WINDOW TEST TO INCLUSIVE      *        
001500*                          START, EXCLUSIVE END                  *        
001600* 11/30/93 DLM   CR9377    MOVED SECONDS-OF-DAY MATH OUT TO      *        
001700*                          ALOG020, CALLER SUPPLIES IT           *        
001800* 12/03/98 DLM   CR9851    Y2K REVIEW - NO DATE ARITHMETIC,      *        
001900*                          TIME-OF-DAY ONLY, NO CHANGE           *        
002000* 06/18/01 TPQ   CR0114    MINOR COMMENT CLEANUP PER DEPT        *        
002100*                          STANDARD                              *        
002200* 02/11/05 RVW   CR0533    GUARDED AGAINST EMPTY VALID-LOG-TABLE,*        
002300*                          WAS ABENDING S0C7                     *        
002400* 11/14/07 RVW   CR1148    WINDOW TEST NOW CARRIES VLT-DAY-NUM,  *        
002500*                          WAS COMPARING                         *        
002600* 11/14/07 RVW   CR1148    TIME-OF-DAY ALONE - WRONG ON ANY FEED *        
002700*                          OVER ONE DAY                          *        
002800* 12/03/07 RVW   CR1149    DROPPED SPECIAL-NAMES TOP-OF-FORM     *        
002900*                          MNEMONIC, THIS SUB                    *        
003000* 12/03/07 RVW   CR1149    DOES NO FILE I-O AND NEVER USED IT ON *        
003100*                          A WRITE                               *        
003200******************************************************************        
003300                                                                          
003400* ALOG025 - TRAFFIC SPIKE DETECTOR.                              *        
003500* CALLED ONCE FROM ALOG001 AFTER END OF FILE, GIVEN THE          *        
003600* FLAT VALID-LOG TABLE BUILT BY ALOG020.  FOR EACH ENTRY,        *        
003700* COUNTS HOW MANY ENTRIES (INCLUDING ITSELF) FALL IN THE         *        
003800* 5-MINUTE WINDOW STARTING AT ITS OWN TIMESTAMP, THEN            *        
003900* RETURNS THE WINDOW WITH THE HIGHEST COUNT.                     *        
004000                                                                          
004100* THIS IS AN N-SQUARED SCAN - MAX-VALID-LOGS (SEE ALOGTAB)       *        
004200* KEEPS THE WORST CASE BOUNDED FOR A SINGLE BATCH RUN.           *        
004300                                                                          
004400* CALLED BY.....  ALOG001                                        *        
004500* CALLS.........  NONE                                           *        
004600******************************************************************        
004700                                                                          
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000                                                                          
005100* WS-WINDOW-WIDTH-SECS MOVED TO THE 77 LEVEL UNDER CR1149 -      *        
005200* A STANDALONE CONSTANT NEEDS NO GROUP STRUCTURE.                *        
005300 77  WS-WINDOW-WIDTH-SECS        PIC S9(07) COMP                          
005400                                         VALUE 300.                       
005500                                                                          
005600* Scan controls - the outer index picks the candidate window     *        
005700* start, the inner index walks the table counting members.       *        
005800* WS-WINDOW-END-DAY-NUM ADDED UNDER CR1148 - CARRIES THE         *        
005900* DAY THE WINDOW END FALLS ON, SINCE A WINDOW THAT STARTS        *        
006000* LATE IN A DAY CAN END AFTER MIDNIGHT ON THE NEXT ONE.          *        
006100 01  WS-SCAN-CONTROLS.                                                    
006200     02  WS-OUTER-SUB             PIC S9(04) COMP                         
006300                                         VALUE ZEROES.                    
006400     02  WS-INNER-SUB             PIC S9(04) COMP                         
006500                                         VALUE ZEROES.                    
006600     02  WS-THIS-COUNT            PIC S9(07) COMP                         
006700                                         VALUE ZEROES.                    
006800     02  WS-WINDOW-END-SECS       PIC S9(07) COMP                         
006900                                         VALUE ZEROES.                    
007000     02  WS-WINDOW-END-DAY-NUM    PIC S9(07) COMP                         
007100                                         VALUE ZEROES.                    
007200     02  FILLER                   PIC X(02) VALUE SPACES.                 
007300                                                                          
007400 LINKAGE SECTION.                                                         
007500                                                                          
007600* COPY ALOGTAB supplies VALID-LOG-TABLE (the entries to          *        
007700* scan) and WS-PEAK-WINDOW (where the winner is returned).       *        
007800     COPY ALOGTAB.                                                        
007900                                                                          
008000 PROCEDURE DIVISION USING VALID-LOG-TABLE, WS-PEAK-WINDOW.                
008100                                                                          
008200* 1000-FIND-PEAK-WINDOW IS THE MAINLINE.  CR0533 ADDED THE       *        
008300* EMPTY-TABLE GUARD AFTER A ZERO-VALID-RECORD RUN TRIED TO       *        
008400* SUBSCRIPT VLT-ENTRY AT ZERO AND BLEW UP.                       *        
008500 1000-FIND-PEAK-WINDOW.                                                   
008600     MOVE SPACES                  TO PEAK-START-TIMESTAMP.                
008700     MOVE ZEROES                  TO PEAK-WINDOW-COUNT.                   
008800                                                                          
008900     IF VLT-USED EQUAL ZERO                                               
009000         GO TO 1000-EXIT.                                                 
009100                                                                          
009200     PERFORM 1100-COUNT-WINDOW THRU 1100-EXIT                             
009300             VARYING WS-OUTER-SUB FROM 1 BY 1                             
009400             UNTIL WS-OUTER-SUB GREATER VLT-USED.                         
009500                                                                          
009600 1000-EXIT.                                                               
009700     EXIT PROGRAM.                                                        
009800                                                                          
009900******************************************************************        
010000* 1100-COUNT-WINDOW - CANDIDATE WINDOW STARTS AT ENTRY           *        
010100* WS-OUTER-SUB.  MEMBERSHIP IS START LESS OR EQUAL T LESS        *        
010200* WINDOW-END, WINDOW-END EXCLUSIVE - THE INCLUSIVE-START,        *        
010300* EXCLUSIVE-END RULE FROM CR9146.  WINDOW-END-SECS IS            *        
010400* NORMALIZED BACK UNDER 86400 WHEN IT CROSSES MIDNIGHT, WITH     *        
010500* THE DAY IT LANDS ON CARRIED IN WINDOW-END-DAY-NUM - CR1148.    *        
010600******************************************************************        
010700 1100-COUNT-WINDOW.                                                       
010800     MOVE ZEROES                  TO WS-THIS-COUNT.                       
010900     COMPUTE WS-WINDOW-END-SECS =                                         
011000         VLT-SECONDS-OF-DAY (WS-OUTER-SUB) + WS-WINDOW-WIDTH-SECS.        
011100     MOVE VLT-DAY-NUM (WS-OUTER-SUB) TO WS-WINDOW-END-DAY-NUM.            
011200                                                                          
011300     IF WS-WINDOW-END-SECS GREATER OR EQUAL 86400                         
011400         SUBTRACT 86400           FROM WS-WINDOW-END-SECS                 
011500         ADD 1                    TO WS-WINDOW-END-DAY-NUM.               
011600                                                                          
011700     PERFORM 1110-TEST-MEMBER THRU 1110-EXIT                              
011800             VARYING WS-INNER-SUB FROM 1 BY 1                             
011900             UNTIL WS-INNER-SUB GREATER VLT-USED.                         
012000                                                                          
012100     IF WS-THIS-COUNT GREATER PEAK-WINDOW-COUNT                           
012200         MOVE WS-THIS-COUNT           TO PEAK-WINDOW-COUNT                
012300         MOVE VLT-TIMESTAMP (WS-OUTER-SUB)                                
012400                                      TO PEAK-START-TIMESTAMP.            
012500                                                                          
012600 1100-EXIT.                                                               
012700     EXIT.                                                                
012800                                                                          
012900* 1110-TEST-MEMBER - ENTRIES ON THE SAME DAY AS THE WINDOW       *        
013000* START GO TO 1111, ENTRIES ON A LATER DAY (ONLY POSSIBLE        *        
013100* WHEN THE WINDOW ITSELF CROSSED MIDNIGHT) GO TO 1112 -          *        
013200* CR1148.                                                        *        
013300 1110-TEST-MEMBER.                                                        
013400     IF VLT-DAY-NUM (WS-INNER-SUB)                                        
013500                         EQUAL VLT-DAY-NUM (WS-OUTER-SUB)                 
013600         PERFORM 1111-TEST-SAME-DAY THRU 1111-EXIT                        
013700     ELSE                                                                 
013800         PERFORM 1112-TEST-NEXT-DAY THRU 1112-EXIT.                       
013900                                                                          
014000 1110-EXIT.                                                               
014100     EXIT.                                                                
014200                                                                          
014300 1111-TEST-SAME-DAY.                                                      
014400     IF VLT-SECONDS-OF-DAY (WS-INNER-SUB) GREATER OR EQUAL                
014500                         VLT-SECONDS-OF-DAY (WS-OUTER-SUB)                
014600         AND (WS-WINDOW-END-DAY-NUM NOT EQUAL                             
014700                         VLT-DAY-NUM (WS-OUTER-SUB)                       
014800              OR VLT-SECONDS-OF-DAY (WS-INNER-SUB) LESS                   
014900                         WS-WINDOW-END-SECS)                              
015000         ADD 1                    TO WS-THIS-COUNT.                       
015100                                                                          
015200 1111-EXIT.                                                               
015300     EXIT.                                                                
015400                                                                          
015500 1112-TEST-NEXT-DAY.                                                      
015600     IF VLT-DAY-NUM (WS-INNER-SUB) EQUAL WS-WINDOW-END-DAY-NUM            
015700         AND WS-WINDOW-END-DAY-NUM NOT EQUAL                              
015800                         VLT-DAY-NUM (WS-OUTER-SUB)                       
015900         AND VLT-SECONDS-OF-DAY (WS-INNER-SUB) LESS                       
016000                         WS-WINDOW-END-SECS                               
016100         ADD 1                    TO WS-THIS-COUNT.                       
016200                                                                          
016300 1112-EXIT.                                                               
016400     EXIT.                                                                
