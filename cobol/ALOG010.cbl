000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ALOG010.                                                  
000300 AUTHOR.        J. R. HUCKABY.                                            
000400 INSTALLATION.  CORPORATE INFORMATION SYSTEMS.                            
000500 DATE-WRITTEN.  03/14/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NONE.                                                     
000800******************************************************************        
000900* ALOG010 - CHANGE LOG                                           *        
001000* DATE       BY    TICKET    DESCRIPTION                         *        
001100* ---------- ----- --------- ----------------------------        *        
001200* 03/14/88 JRH   CR8803    INITIAL WRITE - VALIDATE API LOG FEED *        
001300*                          RECORDS                               *        
001400* 03/29/88 JRH   CR8803    ADDED TIMESTAMP LITERAL POSITION EDITS*        
001500* 08/02/89 DLM   CR8941    RANGE-CHECK MONTH/DAY/HOUR/MIN/SEC    *        
001600* 11/15/90 DLM   CR9067    CORRECTED DAY UPPER BOUND, WAS        *        
001700*                          ALLOWING 32                           *        
001800* 05/06/92 TPQ   CR9214    ADDED CALL COUNTER FOR TUNING STUDY   *        
001900* 01/22/94 JRH   CR9403    NUMERIC EDIT ON BYTE COUNT FIELDS     *        
002000*                          TIGHTENED                             *        
002100* 09/09/96 MFS   CR9622    REVIEWED FOR STD-9622 COPYBOOK AUDIT -*        
002200*                          NO CHANGE                             *        
002300* 12/03/98 DLM   CR9851    Y2K REVIEW - TIMESTAMP IS 4-DIGIT     *        
002400*                          YEAR, NO CHANGE                       *        
002500* 06/18/01 TPQ   CR0114    MINOR COMMENT CLEANUP PER DEPT        *        
002600*                          STANDARD                              *        
002700* 04/02/04 RVW   CR0409    ADDED PRESENCE CHECK FOR RESPONSE-SIZE*        
002800*                          FIELD                                 *        
002900* 12/03/07 RVW   CR1149    DROPPED SPECIAL-NAMES TOP-OF-FORM,    *        
003000*                          THIS SUB DOES NO                      *        
003100* 12/03/07 RVW   CR1149    FILE I-O. MOVED CALL COUNTER TO THE 77*        
003200*                          LEVEL                                 *        
003300******************************************************************        
003400                                                                          
003500* ALOG010 - API LOG RECORD VALIDATOR.                            *        
003600* CALLED ONCE PER INPUT RECORD BY ALOG001 DURING THE READ        *        
003700* LOOP.  RETURNS LK-VALID-SW SET TO VALID OR INVALID - THE       *        
003800* CALLER COUNTS AND DISCARDS INVALID RECORDS, IT DOES NOT        *        
003900* COME BACK HERE TO ASK WHY.                                     *        
004000                                                                          
004100* CALLED BY.....  ALOG001                                        *        
004200* CALLS.........  NONE                                           *        
004300******************************************************************        
004400                                                                          
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700                                                                          
004800* Call counter - watched off an abend dump if this routine       *        
004900* ever gets into a runaway loop from a bad caller.  CR1149       *        
005000* MOVED THIS TO THE 77 LEVEL, IT NEEDS NO GROUP STRUCTURE.       *        
005100 77  WS-CALLS-COUNT               PIC S9(08) COMP                         
005200                                         VALUE ZEROES.                    
005300                                                                          
005400 LINKAGE SECTION.                                                         
005500                                                                          
005600* COPY ALOGREC brings in ALOG-RECORD, ALOG-TS-PARTS and the      *        
005700* four numeric-edit REDEFINES, all at the 01 level - see         *        
005800* ALOGREC.cpy for the full layout.                               *        
005900     COPY ALOGREC.                                                        
006000                                                                          
006100 01  LK-VALID-SW                 PIC X(01).                               
006200     88  LK-RECORD-VALID             VALUE 'V'.                           
006300     88  LK-RECORD-INVALID           VALUE 'I'.                           
006400                                                                          
006500 PROCEDURE DIVISION USING ALOG-RECORD, LK-VALID-SW.                       
006600                                                                          
006700* 0000-VALIDATE-RECORD IS THE MAINLINE.  EACH CHECK IS A         *        
006800* SEPARATE PARAGRAPH SO A FUTURE RULE CHANGE TOUCHES ONE         *        
006900* SPOT - SEE CR9403 AND CR0409 ABOVE, BOTH WERE ONE-             *        
007000* PARAGRAPH CHANGES BECAUSE OF THIS.                             *        
007100 0000-VALIDATE-RECORD.                                                    
007200     ADD 1                        TO WS-CALLS-COUNT.                      
007300     SET LK-RECORD-VALID          TO TRUE.                                
007400                                                                          
007500     PERFORM 1000-CHECK-PRESENCE THRU 1000-EXIT.                          
007600     IF LK-RECORD-INVALID                                                 
007700         GO TO 0000-EXIT.                                                 
007800                                                                          
007900     PERFORM 1100-CHECK-TIMESTAMP THRU 1100-EXIT.                         
008000     IF LK-RECORD-INVALID                                                 
008100         GO TO 0000-EXIT.                                                 
008200                                                                          
008300     PERFORM 1200-CHECK-NUMERICS THRU 1200-EXIT.                          
008400                                                                          
008500 0000-EXIT.                                                               
008600     EXIT PROGRAM.                                                        
008700                                                                          
008800******************************************************************        
008900* 1000-CHECK-PRESENCE - ALL EIGHT FIELDS REQUIRED, FIXED         *        
009000* LAYOUT MEANS PRESENT = NON-BLANK.  CR0409 ADDED THE LAST       *        
009100* LINE BELOW WHEN RESPONSE-BYTES CAME UP MISSING FROM THIS       *        
009200* LIST DURING A BAD-RECORD INVESTIGATION.                        *        
009300******************************************************************        
009400 1000-CHECK-PRESENCE.                                                     
009500     IF ALOG-TIMESTAMP        EQUAL SPACES                                
009600     OR ALOG-ENDPOINT         EQUAL SPACES                                
009700     OR ALOG-METHOD           EQUAL SPACES                                
009800     OR ALOG-RESPONSE-MS      EQUAL SPACES                                
009900     OR ALOG-STATUS-CODE      EQUAL SPACES                                
010000     OR ALOG-USER-ID          EQUAL SPACES                                
010100     OR ALOG-REQUEST-BYTES    EQUAL SPACES                                
010200     OR ALOG-RESPONSE-BYTES   EQUAL SPACES                                
010300         SET LK-RECORD-INVALID    TO TRUE.                                
010400                                                                          
010500 1000-EXIT.                                                               
010600     EXIT.                                                                
010700                                                                          
010800******************************************************************        
010900* 1100-CHECK-TIMESTAMP - FORMAT IS YYYY-MM-DDTHH:MM:SSZ.         *        
011000* LITERAL POSITIONS ARE CHECKED FIRST, THEN THE CALENDAR         *        
011100* RANGES.  STRING COMPARE AGAINST ZERO-PADDED LITERALS           *        
011200* WORKS HERE BECAUSE 1000-CHECK-PRESENCE ALREADY PROVED          *        
011300* THE FIELD IS NOT BLANK AND EVERY POSITION IS A DIGIT OR        *        
011400* A LITERAL SEPARATOR - SEE THE NUMERIC TEST BELOW.              *        
011500******************************************************************        
011600 1100-CHECK-TIMESTAMP.                                                    
011700     IF TS-YEAR   IS NOT NUMERIC                                          
011800     OR TS-MONTH  IS NOT NUMERIC                                          
011900     OR TS-DAY    IS NOT NUMERIC                                          
012000     OR TS-HOUR   IS NOT NUMERIC                                          
012100     OR TS-MINUTE IS NOT NUMERIC                                          
012200     OR TS-SECOND IS NOT NUMERIC                                          
012300         SET LK-RECORD-INVALID    TO TRUE                                 
012400         GO TO 1100-EXIT.                                                 
012500                                                                          
012600     IF TS-DASH-1     NOT EQUAL '-'                                       
012700     OR TS-DASH-2     NOT EQUAL '-'                                       
012800     OR TS-T-LITERAL  NOT EQUAL 'T'                                       
012900     OR TS-COLON-1    NOT EQUAL ':'                                       
013000     OR TS-COLON-2    NOT EQUAL ':'                                       
013100     OR TS-Z-LITERAL  NOT EQUAL 'Z'                                       
013200         SET LK-RECORD-INVALID    TO TRUE                                 
013300         GO TO 1100-EXIT.                                                 
013400                                                                          
013500     IF TS-MONTH LESS '01' OR TS-MONTH GREATER '12'                       
013600         SET LK-RECORD-INVALID    TO TRUE                                 
013700         GO TO 1100-EXIT.                                                 
013800                                                                          
013900     IF TS-DAY LESS '01' OR TS-DAY GREATER '31'                           
014000         SET LK-RECORD-INVALID    TO TRUE                                 
014100         GO TO 1100-EXIT.                                                 
014200                                                                          
014300* CR9067 - HOUR RAN 00-23, DAY EDIT ABOVE WAS WRONGLY            *        
014400* REUSED FOR HOUR AND LET 32 THROUGH.  KEPT SEPARATE NOW.        *        
014500     IF TS-HOUR GREATER '23'                                              
014600         SET LK-RECORD-INVALID    TO TRUE                                 
014700         GO TO 1100-EXIT.                                                 
014800                                                                          
014900     IF TS-MINUTE GREATER '59'                                            
015000         SET LK-RECORD-INVALID    TO TRUE                                 
015100         GO TO 1100-EXIT.                                                 
015200                                                                          
015300     IF TS-SECOND GREATER '59'                                            
015400         SET LK-RECORD-INVALID    TO TRUE.                                
015500                                                                          
015600 1100-EXIT.                                                               
015700     EXIT.                                                                
015800                                                                          
015900******************************************************************        
016000* 1200-CHECK-NUMERICS - RESPONSE-MS, REQUEST-BYTES AND           *        
016100* RESPONSE-BYTES MUST BE NUMERIC.  ALL THREE ARE UNSIGNED        *        
016200* DISPLAY DIGITS SO A NUMERIC FIELD IS AUTOMATICALLY             *        
016300* GREATER THAN OR EQUAL TO ZERO - NO SEPARATE SIGN TEST          *        
016400* IS NEEDED, PER CR9403.                                         *        
016500******************************************************************        
016600 1200-CHECK-NUMERICS.                                                     
016700     IF ALOG-RESPONSE-MS      IS NOT NUMERIC                              
016800     OR ALOG-REQUEST-BYTES    IS NOT NUMERIC                              
016900     OR ALOG-RESPONSE-BYTES   IS NOT NUMERIC                              
017000         SET LK-RECORD-INVALID    TO TRUE.                                
017100                                                                          
017200 1200-EXIT.                                                               
017300     EXIT.                                                                
