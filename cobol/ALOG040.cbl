000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ALOG040.                                                  
000300 AUTHOR.        D. L. MASTERSON.                                          
000400 INSTALLATION.  CORPORATE INFORMATION SYSTEMS.                            
000500 DATE-WRITTEN.  05/02/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NONE.                                                     
000800******************************************************************        
000900* ALOG040 - CHANGE LOG                                           *        
001000* DATE       BY    TICKET    DESCRIPTION                         *        
001100* ---------- ----- --------- ----------------------------        *        
001200* 05/02/88 DLM   CR8803    INITIAL WRITE - SINGLE-SHOT SUMMARY   *        
001300*                          AND ENDPOINT SECTIONS                 *        
001400* 06/21/91 TPQ   CR9146    ADDED SECTION 7 TRAFFIC WINDOWS, FED  *        
001500*                          BY ALOG025                            *        
001600* 09/12/93 DLM   CR9309    REWORKED WHOLE PROGRAM TO START/NEXT  *        
001700*                          LINE PROTOCOL                         *        
001800* 09/19/93 DLM   CR9309    ADDED P95 SAMPLE ARRAY AND MODAL      *        
001900*                          STATUS PICK                           *        
002000* 03/08/95 MFS   CR9450    ADDED SECTIONS 3/4 PERFORMANCE ISSUES *        
002100*                          AND RECOMMENDATIONS                   *        
002200* 12/03/98 DLM   CR9851    Y2K REVIEW - NO DATE ARITHMETIC IN    *        
002300*                          THIS MEMBER, NO CHANGE                *        
002400* 06/18/01 TPQ   CR0114    MINOR COMMENT CLEANUP PER DEPT        *        
002500*                          STANDARD                              *        
002600* 08/22/05 RVW   CR0561    TOOK VALID-LOG-TABLE ON THE CALL FOR A*        
002700*                          REAL P95 SAMPLE,                      *        
002800* 08/22/05 RVW   CR0561    WAS GUESSING OFF ENDPOINT MIN/MAX     *        
002900*                          ONLY, WRONG EVERY TIME                *        
003000* 11/14/07 RVW   CR1147    WIDENED WS-CLASS-VALUE TO 7 DIGITS TO *        
003100*                          MATCH ALOG030                         *        
003200* 12/03/07 RVW   CR1149    DROPPED SPECIAL-NAMES TOP-OF-FORM,    *        
003300*                          THIS SUB DOES NO                      *        
003400* 12/03/07 RVW   CR1149    FILE I-O. MOVED ISSUE-FOUND SWITCH TO *        
003500*                          THE 77 LEVEL                          *        
003600******************************************************************        
003700                                                                          
003800* ALOG040 - ANALYSIS REPORT WRITER.                              *        
003900* BUILDS THE SEVEN-SECTION ANALYSIS REPORT AND HANDS IT          *        
004000* BACK ONE 132-BYTE LINE AT A TIME.  LK-REPORT-REQUEST OF        *        
004100* 'S' (START) BUILDS THE WHOLE LINE TABLE INTO WORKING-          *        
004200* STORAGE AND RETURNS NOTHING; 'N' (NEXT) POPS ONE LINE          *        
004300* OFF THE TABLE PER CALL AND SETS LK-MORE-LINES-SW TO 'N'        *        
004400* ONCE THE TABLE IS EXHAUSTED.  WORKING-STORAGE IS NOT           *        
004500* INITIAL, SO THE LINE TABLE AND CURSOR SURVIVE BETWEEN          *        
004600* CALLS - THE SAME WAY A VSAM BROWSE HOLDS ITS POSITION          *        
004700* BETWEEN A START AND ITS FOLLOWING READ-NEXT CALLS.             *        
004800                                                                          
004900* CALLED BY.....  ALOG001                                        *        
005000* CALLS.........  ALOG030                                        *        
005100******************************************************************        
005200                                                                          
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500                                                                          
005600* COPY ALOGRPT SUPPLIES ALL SEVEN PRINT-LINE LAYOUTS -           *        
005700* SM-, ES-, PI-, RC-, HD-, TU- AND TW- PREFIXED GROUPS.          *        
005800     COPY ALOGRPT.                                                        
005900                                                                          
006000* Report line table - built whole on the START call, drawn       *        
006100* down one line per NEXT call.  400 entries covers the worst     *        
006200* case of 60 endpoints times two issue lines apiece plus the     *        
006300* fixed sections, with headroom to spare.  0110-APPEND-LINE      *        
006400* bumps WS-LINE-USED first and caps it at 400, so a section      *        
006500* paragraph always MOVEs into WS-LINE-TEXT (WS-LINE-USED),       *        
006600* never a subscript one past the table.                          *        
006700 01  WS-REPORT-LINE-TABLE.                                                
006800     02  WS-LINE-USED             PIC S9(04) COMP                         
006900                                         VALUE ZEROES.                    
007000     02  WS-LINE-CURSOR           PIC S9(04) COMP                         
007100                                         VALUE ZEROES.                    
007200     02  WS-LINE-ENTRY OCCURS 400 TIMES                                   
007300                     INDEXED BY WS-LINE-IDX.                              
007400         05  WS-LINE-TEXT         PIC X(132) VALUE SPACES.                
007500     02  FILLER                   PIC X(02) VALUE SPACES.                 
007600                                                                          
007700* Dump view of the table above - abend-walk aid only, same       *        
007800* idea as the dump REDEFINES kept in ALOGTAB and ALOG030.        *        
007900 01  WS-LINE-CONTROL-DUMP REDEFINES WS-REPORT-LINE-TABLE                  
008000                                 PIC X(52806).                            
008100                                                                          
008200* Shared safe-divide work area - CLC-NUMERATOR/DENOMINATOR       *        
008300* go in, CLC-AVG-RESULT or CLC-PCT-RESULT come back, per the     *        
008400* contract in ALOGCLC.                                           *        
008500 01  WS-CALC-AREA.                                                        
008600     02  CLC-NUMERATOR            PIC S9(09) COMP                         
008700                                         VALUE ZEROES.                    
008800     02  CLC-DENOMINATOR          PIC S9(09) COMP                         
008900                                         VALUE ZEROES.                    
009000     02  CLC-AVG-RESULT           PIC S9(07)V99                           
009100                                         VALUE ZEROES.                    
009200     02  CLC-PCT-RESULT           PIC S9(03)V99                           
009300                                         VALUE ZEROES.                    
009400     02  FILLER                   PIC X(02) VALUE SPACES.                 
009500                                                                          
009600* Edited work fields for the RECOMMENDATIONS text build -        *        
009700* CLC-AVG-RESULT/CLC-PCT-RESULT are signed COMP-adjacent         *        
009800* numerics, STRING wants an edited picture to print clean.       *        
009900 01  WS-RECOMMEND-EDIT-AREA.                                              
010000     02  WS-REC-AVG-EDIT          PIC ZZZZZZ9.99.                         
010100     02  WS-REC-PCT-EDIT          PIC ZZ9.99.                             
010200     02  FILLER                   PIC X(02) VALUE SPACES.                 
010300                                                                          
010400* Response-time sample array for the p95 pick - one entry        *        
010500* per valid log belonging to the endpoint under work, built      *        
010600* fresh out of VALID-LOG-TABLE for each endpoint in turn and     *        
010700* sorted ascending before 3220 picks the percentile member.      *        
010800 01  WS-SAMPLE-AREA.                                                      
010900     02  WS-SAMPLE-USED           PIC S9(04) COMP                         
011000                                         VALUE ZEROES.                    
011100     02  WS-SAMPLE-ENTRY OCCURS 6000 TIMES                                
011200                     INDEXED BY WS-SAMPLE-IDX.                            
011300         05  WS-SAMPLE-MS         PIC S9(07) COMP                         
011400                                         VALUE ZEROES.                    
011500         05  FILLER               PIC X(01) VALUE SPACES.                 
011600     02  FILLER                   PIC X(02) VALUE SPACES.                 
011700                                                                          
011800* Bubble-sort scratch for the sample array above - swaps         *        
011900* adjacent members until a full pass makes none.                 *        
012000 01  WS-SORT-CONTROLS.                                                    
012100     02  WS-SORT-SWAPPED-SW       PIC X(01) VALUE SPACE.                  
012200         88  WS-SORT-SWAPPED          VALUE 'Y'.                          
012300         88  WS-SORT-NOT-SWAPPED      VALUE 'N'.                          
012400     02  WS-SORT-SUB              PIC S9(04) COMP                         
012500                                         VALUE ZEROES.                    
012600     02  WS-SORT-TEMP             PIC S9(07) COMP                         
012700                                         VALUE ZEROES.                    
012800     02  FILLER                   PIC X(02) VALUE SPACES.                 
012900                                                                          
013000* Percentile index work - BUSINESS RULE: index = TRUNCATE        *        
013100* (COUNT * 95 / 100), ZERO-BASED, CAPPED AT COUNT-1.  Table      *        
013200* here is one-based so 1 is added and the cap uses COUNT.        *        
013300 01  WS-PERCENTILE-AREA.                                                  
013400     02  WS-PCT-INDEX             PIC S9(04) COMP                         
013500                                         VALUE ZEROES.                    
013600     02  WS-PCT-RESPONSE-MS       PIC S9(07) COMP                         
013700                                         VALUE ZEROES.                    
013800     02  FILLER                   PIC X(02) VALUE SPACES.                 
013900                                                                          
014000* Modal-status pick work - highest EST-COUNT wins, first-        *        
014100* seen breaks a tie since the status table fills in first-       *        
014200* seen order and this only replaces the best on a strict         *        
014300* GREATER THAN.                                                  *        
014400 01  WS-MODE-AREA.                                                        
014500     02  WS-MODE-BEST-COUNT       PIC S9(06) COMP                         
014600                                         VALUE ZEROES.                    
014700     02  WS-MODE-BEST-CODE        PIC 9(03) VALUE ZEROES.                 
014800     02  FILLER                   PIC X(02) VALUE SPACES.                 
014900                                                                          
015000* Severity-classify work area passed to ALOG030 - one call       *        
015100* per endpoint for response time, another for error rate.        *        
015200* WS-CLASS-VALUE WIDENED TO 7 DIGITS UNDER CR1147 - A 4-DIGIT    *        
015300* FIELD WAS TRUNCATING ANY AVERAGE OF 10000 MS OR MORE BEFORE    *        
015400* THE SEVERITY TEST EVER SAW IT.                                 *        
015500 01  WS-CLASSIFY-AREA.                                                    
015600     02  WS-CLASS-TYPE            PIC X(01).                              
015700         88  WS-CLASS-RESPONSE-TIME   VALUE 'R'.                          
015800         88  WS-CLASS-ERROR-RATE      VALUE 'E'.                          
015900     02  WS-CLASS-VALUE           PIC 9(07) VALUE ZEROES.                 
016000     02  WS-CLASS-SEVERITY        PIC X(08) VALUE SPACES.                 
016100     02  FILLER                   PIC X(02) VALUE SPACES.                 
016200                                                                          
016300* Top-users pick flags - one per USER-TABLE entry, marking       *        
016400* a user already printed in the top-5 so 6100 does not pick      *        
016500* the same user twice.  USER-TABLE itself is LINKAGE and         *        
016600* belongs to the caller, so nothing there is ever changed.       *        
016700 01  WS-RANK-PICK-TABLE.                                                  
016800     02  WS-RANK-ENTRY OCCURS 300 TIMES                                   
016900                     INDEXED BY WS-RANK-IDX.                              
017000         05  WS-RANK-PICKED-SW    PIC X(01) VALUE SPACE.                  
017100             88  WS-RANK-PICKED       VALUE 'Y'.                          
017200         05  FILLER               PIC X(01) VALUE SPACES.                 
017300     02  FILLER                   PIC X(02) VALUE SPACES.                 
017400                                                                          
017500* Ranking scan work - best count/index seen so far on the        *        
017600* current pass through the up-to-5 top-user picks.               *        
017700 01  WS-RANK-SCAN-AREA.                                                   
017800     02  WS-RANK-PASS             PIC S9(04) COMP                         
017900                                         VALUE ZEROES.                    
018000     02  WS-RANK-BEST-COUNT       PIC S9(08) COMP                         
018100                                         VALUE ZEROES.                    
018200     02  WS-RANK-BEST-INDEX       PIC S9(04) COMP                         
018300                                         VALUE ZEROES.                    
018400     02  FILLER                   PIC X(02) VALUE SPACES.                 
018500                                                                          
018600* General subscripts used across the sections below - all        *        
018700* one place per house habit for scratch items that do not        *        
018800* belong to any one table.                                       *        
018900 01  WS-GENERAL-WORK.                                                     
019000     02  WS-ENDPT-SUB             PIC S9(04) COMP                         
019100                                         VALUE ZEROES.                    
019200     02  WS-STATUS-SUB            PIC S9(04) COMP                         
019300                                         VALUE ZEROES.                    
019400     02  WS-HOUR-SUB              PIC S9(04) COMP                         
019500                                         VALUE ZEROES.                    
019600     02  WS-VLT-SUB               PIC S9(04) COMP                         
019700                                         VALUE ZEROES.                    
019800     02  FILLER                   PIC X(02) VALUE SPACES.                 
019900                                                                          
020000* WS-ISSUE-FOUND-SW MOVED OUT TO THE 77 LEVEL UNDER CR1149 -     *        
020100* A STANDALONE SWITCH NEEDS NO GROUP STRUCTURE.                  *        
020200 77  WS-ISSUE-FOUND-SW            PIC X(01) VALUE SPACE.                  
020300     88  WS-ISSUE-FOUND               VALUE 'Y'.                          
020400     88  WS-ISSUE-NOT-FOUND           VALUE 'N'.                          
020500                                                                          
020600 LINKAGE SECTION.                                                         
020700                                                                          
020800* LK-REPORT-REQUEST - 'S' BUILDS THE LINE TABLE, 'N' PULLS       *        
020900* ONE LINE OFF IT.  SEE WS-REPORT-REQUEST IN ALOG001.            *        
021000 01  LK-REPORT-REQUEST            PIC X(01).                              
021100     88  LK-REQUEST-START             VALUE 'S'.                          
021200     88  LK-REQUEST-NEXT              VALUE 'N'.                          
021300                                                                          
021400* COPY ALOGTAB SUPPLIES WS-SUMMARY-COUNTERS, ENDPOINT-TABLE,     *        
021500* HOURLY-TABLE, USER-TABLE, VALID-LOG-TABLE AND WS-PEAK-         *        
021600* WINDOW - THE WHOLE ACCUMULATED PICTURE OF THE RUN.  NOT        *        
021700* EVERY 01 THIS COPYBOOK CARRIES IS NAMED ON THE USING           *        
021800* BELOW - ONLY THE ONES THIS PROGRAM ACTUALLY TAKES.             *        
021900     COPY ALOGTAB.                                                        
022000                                                                          
022100 01  LK-PRINT-LINE                PIC X(132).                             
022200                                                                          
022300 01  LK-MORE-LINES-SW             PIC X(01).                              
022400     88  LK-MORE-LINES                VALUE 'Y'.                          
022500     88  LK-NO-MORE-LINES             VALUE 'N'.                          
022600                                                                          
022700 PROCEDURE DIVISION USING LK-REPORT-REQUEST,                              
022800         WS-SUMMARY-COUNTERS, ENDPOINT-TABLE, HOURLY-TABLE,               
022900         USER-TABLE, VALID-LOG-TABLE, WS-PEAK-WINDOW,                     
023000         LK-PRINT-LINE, LK-MORE-LINES-SW.                                 
023100                                                                          
023200******************************************************************        
023300* 0000-CONTROL-REPORT IS THE MAINLINE - DISPATCHES ON THE        *        
023400* REQUEST CODE, DOES NOTHING ELSE.                               *        
023500******************************************************************        
023600 0000-CONTROL-REPORT.                                                     
023700     IF LK-REQUEST-START                                                  
023800         PERFORM 0100-BUILD-REPORT THRU 0100-EXIT                         
023900     ELSE                                                                 
024000         PERFORM 0200-RETURN-NEXT-LINE THRU 0200-EXIT.                    
024100                                                                          
024200 0000-EXIT.                                                               
024300     EXIT PROGRAM.                                                        
024400                                                                          
024500******************************************************************        
024600* 0100-BUILD-REPORT RUNS ONCE PER REPORT, ON THE START CALL.     *        
024700* BATCH FLOW STEP 9 - A RUN WITH ZERO VALID RECORDS STILL        *        
024800* PRINTS SECTION 1 WITH REAL READ/INVALID COUNTS, BUT SKIPS      *        
024900* SECTIONS 2-7 ENTIRELY RATHER THAN PRINT THEM EMPTY.            *        
025000******************************************************************        
025100 0100-BUILD-REPORT.                                                       
025200     MOVE ZEROES                  TO WS-LINE-USED.                        
025300     MOVE ZEROES                  TO WS-LINE-CURSOR.                      
025400                                                                          
025500     PERFORM 1000-WRITE-SUMMARY THRU 1000-EXIT.                           
025600                                                                          
025700     IF WS-VALID-LOGS-COUNT NOT EQUAL ZERO                                
025800         PERFORM 3000-ENDPOINT-STATISTICS THRU 3000-EXIT                  
025900         PERFORM 3500-PERFORMANCE-ISSUES THRU 3500-EXIT                   
026000         PERFORM 4000-RECOMMENDATIONS THRU 4000-EXIT                      
026100         PERFORM 5000-HOURLY-DISTRIBUTION THRU 5000-EXIT                  
026200         PERFORM 6000-TOP-USERS THRU 6000-EXIT                            
026300         PERFORM 7000-TRAFFIC-WINDOWS THRU 7000-EXIT.                     
026400                                                                          
026500 0100-EXIT.                                                               
026600     EXIT.                                                                
026700                                                                          
026800* 0110-APPEND-LINE - CALLED BEFORE EVERY LINE IS BUILT.          *        
026900* BUMPS WS-LINE-USED, CAPPED AT 400, SO THE CALLING              *        
027000* PARAGRAPH CAN SAFELY MOVE ITS FINISHED GROUP INTO              *        
027100* WS-LINE-TEXT (WS-LINE-USED) RIGHT AFTER THE PERFORM.           *        
027200 0110-APPEND-LINE.                                                        
027300     IF WS-LINE-USED LESS 400                                             
027400         ADD 1                    TO WS-LINE-USED.                        
027500                                                                          
027600 0110-EXIT.                                                               
027700     EXIT.                                                                
027800                                                                          
027900******************************************************************        
028000* 0200-RETURN-NEXT-LINE - RUNS ON EVERY NEXT CALL.  DRAWS        *        
028100* THE LINE AT WS-LINE-CURSOR + 1 AND MOVES THE CURSOR ON,        *        
028200* OR SIGNALS NO-MORE-LINES ONCE THE CURSOR CATCHES THE           *        
028300* COUNT SET DURING THE START CALL.                               *        
028400******************************************************************        
028500 0200-RETURN-NEXT-LINE.                                                   
028600     IF WS-LINE-CURSOR GREATER OR EQUAL WS-LINE-USED                      
028700         SET LK-NO-MORE-LINES     TO TRUE                                 
028800         MOVE SPACES              TO LK-PRINT-LINE                        
028900     ELSE                                                                 
029000         ADD 1                    TO WS-LINE-CURSOR                       
029100         SET WS-LINE-IDX          TO WS-LINE-CURSOR                       
029200         MOVE WS-LINE-TEXT (WS-LINE-IDX)                                  
029300                                  TO LK-PRINT-LINE                        
029400         SET LK-MORE-LINES        TO TRUE.                                
029500                                                                          
029600 0200-EXIT.                                                               
029700     EXIT.                                                                
029800                                                                          
029900******************************************************************        
030000* 1000-WRITE-SUMMARY - SECTION 1.  PRINTS EVEN ON A ZERO-        *        
030100* VALID RUN, SINCE TOTAL-LOGS-READ AND INVALID-LOGS-COUNT        *        
030200* ARE STILL REAL NUMBERS THEN - ONLY THE OVERALL AVERAGE         *        
030300* FALLS BACK TO ZERO THROUGH THE SAFE-DIVIDE RULE.               *        
030400******************************************************************        
030500 1000-WRITE-SUMMARY.                                                      
030600     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
030700     MOVE SM-HEADING-LINE         TO WS-LINE-TEXT                         
030800                                     (WS-LINE-USED).                      
030900                                                                          
031000     MOVE WS-TOTAL-LOGS-READ      TO SM-TOTAL-READ.                       
031100     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
031200     MOVE SM-DETAIL-LINE-1        TO WS-LINE-TEXT                         
031300                                     (WS-LINE-USED).                      
031400                                                                          
031500     MOVE WS-VALID-LOGS-COUNT     TO SM-VALID-COUNT.                      
031600     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
031700     MOVE SM-DETAIL-LINE-2        TO WS-LINE-TEXT                         
031800                                     (WS-LINE-USED).                      
031900                                                                          
032000     MOVE WS-INVALID-LOGS-COUNT   TO SM-INVALID-COUNT.                    
032100     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
032200     MOVE SM-DETAIL-LINE-3        TO WS-LINE-TEXT                         
032300                                     (WS-LINE-USED).                      
032400                                                                          
032500     MOVE WS-TOTAL-ERRORS         TO SM-TOTAL-ERRORS.                     
032600     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
032700     MOVE SM-DETAIL-LINE-4        TO WS-LINE-TEXT                         
032800                                     (WS-LINE-USED).                      
032900                                                                          
033000     MOVE WS-TOTAL-RESPONSE-SUM   TO CLC-NUMERATOR.                       
033100     MOVE WS-VALID-LOGS-COUNT     TO CLC-DENOMINATOR.                     
033200     PERFORM 8100-SAFE-AVERAGE-2 THRU 8100-EXIT.                          
033300     MOVE CLC-AVG-RESULT          TO SM-OVERALL-AVG-RESP.                 
033400     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
033500     MOVE SM-DETAIL-LINE-5        TO WS-LINE-TEXT                         
033600                                     (WS-LINE-USED).                      
033700                                                                          
033800 1000-EXIT.                                                               
033900     EXIT.                                                                
034000                                                                          
034100******************************************************************        
034200* 3000-ENDPOINT-STATISTICS - SECTION 2.  ONE DETAIL LINE PER     *        
034300* ENDPOINT IN FIRST-SEEN ORDER (THE ORDER ENDPT-ENTRY WAS        *        
034400* BUILT IN BY ALOG020), PLUS A GRAND-TOTAL LINE FOR REQUEST      *        
034500* COUNT AND ERROR COUNT.                                         *        
034600******************************************************************        
034700 3000-ENDPOINT-STATISTICS.                                                
034800     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
034900     MOVE ES-HEADING-LINE-1       TO WS-LINE-TEXT                         
035000                                     (WS-LINE-USED).                      
035100                                                                          
035200     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
035300     MOVE ES-HEADING-LINE-2       TO WS-LINE-TEXT                         
035400                                     (WS-LINE-USED).                      
035500                                                                          
035600     MOVE ZEROES                  TO ES-TOTAL-REQUESTS                    
035700                                     ES-TOTAL-ERROR-COUNT.                
035800                                                                          
035900     PERFORM 3100-ENDPOINT-DETAIL THRU 3100-EXIT                          
036000             VARYING WS-ENDPT-SUB FROM 1 BY 1                             
036100             UNTIL WS-ENDPT-SUB GREATER ENDPT-USED.                       
036200                                                                          
036300     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
036400     MOVE ES-TOTAL-LINE           TO WS-LINE-TEXT                         
036500                                     (WS-LINE-USED).                      
036600                                                                          
036700 3000-EXIT.                                                               
036800     EXIT.                                                                
036900                                                                          
037000* 3100-ENDPOINT-DETAIL BUILDS ONE DETAIL LINE FOR THE            *        
037100* ENDPOINT AT SUBSCRIPT WS-ENDPT-SUB AND ROLLS ITS REQUEST       *        
037200* AND ERROR COUNTS INTO THE SECTION TOTALS.                      *        
037300 3100-ENDPOINT-DETAIL.                                                    
037400     SET ENDPT-IDX                TO WS-ENDPT-SUB.                        
037500                                                                          
037600     MOVE ENDPT-NAME (ENDPT-IDX)  TO ES-ENDPOINT.                         
037700     MOVE ENDPT-REQ-COUNT (ENDPT-IDX)                                     
037800                                  TO ES-REQUEST-COUNT.                    
037900     MOVE ENDPT-MAX-RESPONSE (ENDPT-IDX)                                  
038000                                  TO ES-SLOWEST-MS.                       
038100     MOVE ENDPT-MIN-RESPONSE (ENDPT-IDX)                                  
038200                                  TO ES-FASTEST-MS.                       
038300     MOVE ENDPT-ERROR-COUNT (ENDPT-IDX)                                   
038400                                  TO ES-ERROR-COUNT.                      
038500                                                                          
038600     ADD ENDPT-REQ-COUNT (ENDPT-IDX)                                      
038700                                  TO ES-TOTAL-REQUESTS.                   
038800     ADD ENDPT-ERROR-COUNT (ENDPT-IDX)                                    
038900                                  TO ES-TOTAL-ERROR-COUNT.                
039000                                                                          
039100     MOVE ENDPT-SUM-RESPONSE (ENDPT-IDX)                                  
039200                                  TO CLC-NUMERATOR.                       
039300     MOVE ENDPT-REQ-COUNT (ENDPT-IDX)                                     
039400                                  TO CLC-DENOMINATOR.                     
039500     PERFORM 8100-SAFE-AVERAGE-2 THRU 8100-EXIT.                          
039600     MOVE CLC-AVG-RESULT          TO ES-AVG-RESPONSE.                     
039700                                                                          
039800     MOVE ENDPT-ERROR-COUNT (ENDPT-IDX)                                   
039900                                  TO CLC-NUMERATOR.                       
040000     MOVE ENDPT-REQ-COUNT (ENDPT-IDX)                                     
040100                                  TO CLC-DENOMINATOR.                     
040200     PERFORM 8200-SAFE-PERCENT-2 THRU 8200-EXIT.                          
040300     MOVE CLC-PCT-RESULT          TO ES-ERROR-RATE.                       
040400                                                                          
040500     PERFORM 3200-BUILD-SAMPLE-ARRAY THRU 3200-EXIT.                      
040600     PERFORM 3210-SORT-SAMPLE-ARRAY THRU 3210-EXIT.                       
040700     PERFORM 3220-PICK-PERCENTILE THRU 3220-EXIT.                         
040800     MOVE WS-PCT-RESPONSE-MS      TO ES-P95-MS.                           
040900                                                                          
041000     PERFORM 3300-PICK-MODAL-STATUS THRU 3300-EXIT.                       
041100     MOVE WS-MODE-BEST-CODE       TO ES-MODAL-STATUS.                     
041200                                                                          
041300     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
041400     MOVE ES-DETAIL-LINE          TO WS-LINE-TEXT                         
041500                                     (WS-LINE-USED).                      
041600                                                                          
041700 3100-EXIT.                                                               
041800     EXIT.                                                                
041900                                                                          
042000******************************************************************        
042100* 3200-BUILD-SAMPLE-ARRAY - PULLS EVERY VALID-LOG-TABLE          *        
042200* ENTRY BELONGING TO THIS ENDPOINT INTO WS-SAMPLE-ENTRY, IN      *        
042300* THE ORDER THEY APPEAR ON THE INPUT.  CR0561 REPLACED THE       *        
042400* OLD MIN/MAX-ONLY GUESS AT P95 WITH THIS REAL SAMPLE.           *        
042500******************************************************************        
042600 3200-BUILD-SAMPLE-ARRAY.                                                 
042700     MOVE ZEROES                  TO WS-SAMPLE-USED.                      
042800                                                                          
042900     PERFORM 3201-TEST-SAMPLE-MEMBER THRU 3201-EXIT                       
043000             VARYING WS-VLT-SUB FROM 1 BY 1                               
043100             UNTIL WS-VLT-SUB GREATER VLT-USED.                           
043200                                                                          
043300 3200-EXIT.                                                               
043400     EXIT.                                                                
043500                                                                          
043600 3201-TEST-SAMPLE-MEMBER.                                                 
043700     IF VLT-ENDPT-IDX (WS-VLT-SUB) EQUAL WS-ENDPT-SUB                     
043800     AND WS-SAMPLE-USED LESS 6000                                         
043900         ADD 1                    TO WS-SAMPLE-USED                       
044000         SET WS-SAMPLE-IDX        TO WS-SAMPLE-USED                       
044100         MOVE VLT-RESPONSE-MS (WS-VLT-SUB)                                
044200                                  TO WS-SAMPLE-MS (WS-SAMPLE-IDX).        
044300                                                                          
044400 3201-EXIT.                                                               
044500     EXIT.                                                                
044600                                                                          
044700******************************************************************        
044800* 3210-SORT-SAMPLE-ARRAY - ASCENDING BUBBLE SORT, THE            *        
044900* STANDARD HOUSE SORT FOR A SMALL WORKING-STORAGE TABLE          *        
045000* WHERE A CALL OUT TO THE SYSTEM SORT WOULD BE OVERKILL.         *        
045100******************************************************************        
045200 3210-SORT-SAMPLE-ARRAY.                                                  
045300     IF WS-SAMPLE-USED LESS 2                                             
045400         GO TO 3210-EXIT.                                                 
045500                                                                          
045600     SET WS-SORT-SWAPPED         TO TRUE.                                 
045700                                                                          
045800     PERFORM 3211-SORT-PASS THRU 3211-EXIT                                
045900             UNTIL WS-SORT-NOT-SWAPPED.                                   
046000                                                                          
046100 3210-EXIT.                                                               
046200     EXIT.                                                                
046300                                                                          
046400 3211-SORT-PASS.                                                          
046500     SET WS-SORT-NOT-SWAPPED     TO TRUE.                                 
046600                                                                          
046700     PERFORM 3212-COMPARE-ADJACENT THRU 3212-EXIT                         
046800             VARYING WS-SORT-SUB FROM 1 BY 1                              
046900             UNTIL WS-SORT-SUB GREATER OR EQUAL WS-SAMPLE-USED.           
047000                                                                          
047100 3211-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400 3212-COMPARE-ADJACENT.                                                   
047500     SET WS-SAMPLE-IDX            TO WS-SORT-SUB.                         
047600                                                                          
047700     IF WS-SAMPLE-MS (WS-SAMPLE-IDX)                                      
047800             GREATER WS-SAMPLE-MS (WS-SAMPLE-IDX + 1)                     
047900         MOVE WS-SAMPLE-MS (WS-SAMPLE-IDX)                                
048000                                  TO WS-SORT-TEMP                         
048100         MOVE WS-SAMPLE-MS (WS-SAMPLE-IDX + 1)                            
048200                                  TO WS-SAMPLE-MS (WS-SAMPLE-IDX)         
048300         MOVE WS-SORT-TEMP TO WS-SAMPLE-MS                                
048400                 (WS-SAMPLE-IDX + 1)                                      
048500         SET WS-SORT-SWAPPED     TO TRUE.                                 
048600                                                                          
048700 3212-EXIT.                                                               
048800     EXIT.                                                                
048900                                                                          
049000******************************************************************        
049100* 3220-PICK-PERCENTILE - BUSINESS RULE INDEX =                   *        
049200* TRUNCATE(COUNT * 95 / 100), ZERO-BASED, CAPPED AT              *        
049300* COUNT - 1.  ONE ADDED HERE SINCE WS-SAMPLE-ENTRY IS ONE-       *        
049400* BASED, CAP BECOMES COUNT ITSELF.  EMPTY SAMPLE RETURNS         *        
049500* ZERO.                                                          *        
049600******************************************************************        
049700 3220-PICK-PERCENTILE.                                                    
049800     IF WS-SAMPLE-USED EQUAL ZERO                                         
049900         MOVE ZEROES              TO WS-PCT-RESPONSE-MS                   
050000         GO TO 3220-EXIT.                                                 
050100                                                                          
050200     COMPUTE WS-PCT-INDEX = ((WS-SAMPLE-USED * 95) / 100) + 1.            
050300                                                                          
050400     IF WS-PCT-INDEX GREATER WS-SAMPLE-USED                               
050500         MOVE WS-SAMPLE-USED      TO WS-PCT-INDEX.                        
050600                                                                          
050700     SET WS-SAMPLE-IDX            TO WS-PCT-INDEX.                        
050800     MOVE WS-SAMPLE-MS (WS-SAMPLE-IDX)                                    
050900                                  TO WS-PCT-RESPONSE-MS.                  
051000                                                                          
051100 3220-EXIT.                                                               
051200     EXIT.                                                                
051300                                                                          
051400******************************************************************        
051500* 3300-PICK-MODAL-STATUS - HIGHEST EST-COUNT IN THE CURRENT      *        
051600* ENDPOINT'S STATUS TABLE WINS, FIRST-SEEN BREAKS A TIE          *        
051700* SINCE THE SCAN ONLY REPLACES THE BEST ON A STRICT              *        
051800* GREATER-THAN AND THE TABLE FILLS IN FIRST-SEEN ORDER.          *        
051900******************************************************************        
052000 3300-PICK-MODAL-STATUS.                                                  
052100     MOVE ZEROES                  TO WS-MODE-BEST-COUNT.                  
052200     MOVE ZEROES                  TO WS-MODE-BEST-CODE.                   
052300                                                                          
052400     PERFORM 3310-TEST-STATUS-CODE THRU 3310-EXIT                         
052500             VARYING WS-STATUS-SUB FROM 1 BY 1                            
052600             UNTIL WS-STATUS-SUB GREATER ENDPT-STATUS-USED                
052700                                               (ENDPT-IDX).               
052800                                                                          
052900 3300-EXIT.                                                               
053000     EXIT.                                                                
053100                                                                          
053200 3310-TEST-STATUS-CODE.                                                   
053300     IF EST-COUNT (ENDPT-IDX, WS-STATUS-SUB)                              
053400             GREATER WS-MODE-BEST-COUNT                                   
053500         MOVE EST-COUNT (ENDPT-IDX, WS-STATUS-SUB)                        
053600                                  TO WS-MODE-BEST-COUNT                   
053700         MOVE EST-CODE (ENDPT-IDX, WS-STATUS-SUB)                         
053800                                  TO WS-MODE-BEST-CODE.                   
053900                                                                          
054000 3310-EXIT.                                                               
054100     EXIT.                                                                
054200                                                                          
054300******************************************************************        
054400* 3500-PERFORMANCE-ISSUES - SECTION 3.  ONE CALL TO ALOG030      *        
054500* PER ENDPOINT FOR RESPONSE-TIME SEVERITY AND ANOTHER FOR        *        
054600* ERROR-RATE SEVERITY - A NON-BLANK SEVERITY BACK IS AN          *        
054700* ISSUE LINE.  'NO ISSUES FOUND' PRINTS IF NONE CAME BACK        *        
054800* NON-BLANK FOR ANY ENDPOINT.                                    *        
054900******************************************************************        
055000 3500-PERFORMANCE-ISSUES.                                                 
055100     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
055200     MOVE PI-HEADING-LINE         TO WS-LINE-TEXT                         
055300                                     (WS-LINE-USED).                      
055400                                                                          
055500     SET WS-ISSUE-NOT-FOUND       TO TRUE.                                
055600                                                                          
055700     PERFORM 3510-ENDPOINT-ISSUES THRU 3510-EXIT                          
055800             VARYING WS-ENDPT-SUB FROM 1 BY 1                             
055900             UNTIL WS-ENDPT-SUB GREATER ENDPT-USED.                       
056000                                                                          
056100     IF WS-ISSUE-NOT-FOUND                                                
056200         PERFORM 0110-APPEND-LINE THRU 0110-EXIT                          
056300         MOVE PI-NO-ISSUES-LINE   TO WS-LINE-TEXT                         
056400                                     (WS-LINE-USED).                      
056500                                                                          
056600 3500-EXIT.                                                               
056700     EXIT.                                                                
056800                                                                          
056900 3510-ENDPOINT-ISSUES.                                                    
057000     SET ENDPT-IDX                TO WS-ENDPT-SUB.                        
057100                                                                          
057200     MOVE ENDPT-SUM-RESPONSE (ENDPT-IDX)                                  
057300                                  TO CLC-NUMERATOR.                       
057400     MOVE ENDPT-REQ-COUNT (ENDPT-IDX)                                     
057500                                  TO CLC-DENOMINATOR.                     
057600     PERFORM 8100-SAFE-AVERAGE-2 THRU 8100-EXIT.                          
057700     MOVE CLC-AVG-RESULT          TO WS-CLASS-VALUE.                      
057800     SET WS-CLASS-RESPONSE-TIME   TO TRUE.                                
057900     MOVE SPACES                  TO WS-CLASS-SEVERITY.                   
058000     CALL 'ALOG030' USING WS-CLASS-TYPE, WS-CLASS-VALUE,                  
058100             WS-CLASS-SEVERITY.                                           
058200                                                                          
058300     IF WS-CLASS-SEVERITY NOT EQUAL SPACES                                
058400         SET WS-ISSUE-FOUND       TO TRUE                                 
058500         MOVE ENDPT-NAME (ENDPT-IDX)  TO PI-ENDPOINT                      
058600         MOVE 'SLOW-RESPONSE'     TO PI-ISSUE-TYPE                        
058700         MOVE WS-CLASS-SEVERITY   TO PI-SEVERITY                          
058800         MOVE CLC-AVG-RESULT      TO PI-ISSUE-VALUE                       
058900         PERFORM 0110-APPEND-LINE THRU 0110-EXIT                          
059000         MOVE PI-DETAIL-LINE      TO WS-LINE-TEXT                         
059100                                     (WS-LINE-USED).                      
059200                                                                          
059300     MOVE ENDPT-ERROR-COUNT (ENDPT-IDX)                                   
059400                                  TO CLC-NUMERATOR.                       
059500     MOVE ENDPT-REQ-COUNT (ENDPT-IDX)                                     
059600                                  TO CLC-DENOMINATOR.                     
059700     PERFORM 8200-SAFE-PERCENT-2 THRU 8200-EXIT.                          
059800     MOVE CLC-PCT-RESULT          TO WS-CLASS-VALUE.                      
059900     SET WS-CLASS-ERROR-RATE      TO TRUE.                                
060000     MOVE SPACES                  TO WS-CLASS-SEVERITY.                   
060100     CALL 'ALOG030' USING WS-CLASS-TYPE, WS-CLASS-VALUE,                  
060200             WS-CLASS-SEVERITY.                                           
060300                                                                          
060400     IF WS-CLASS-SEVERITY NOT EQUAL SPACES                                
060500         SET WS-ISSUE-FOUND       TO TRUE                                 
060600         MOVE ENDPT-NAME (ENDPT-IDX)  TO PI-ENDPOINT                      
060700         MOVE 'HIGH-ERROR-RATE'   TO PI-ISSUE-TYPE                        
060800         MOVE WS-CLASS-SEVERITY   TO PI-SEVERITY                          
060900         MOVE CLC-PCT-RESULT      TO PI-ISSUE-VALUE                       
061000         PERFORM 0110-APPEND-LINE THRU 0110-EXIT                          
061100         MOVE PI-DETAIL-LINE      TO WS-LINE-TEXT                         
061200                                     (WS-LINE-USED).                      
061300                                                                          
061400 3510-EXIT.                                                               
061500     EXIT.                                                                
061600                                                                          
061700******************************************************************        
061800* 4000-RECOMMENDATIONS - SECTION 4.  SAME SCAN AS 3500,          *        
061900* SEPARATE PASS SO THE PERFORMANCE-ISSUES SECTION PRINTS         *        
062000* WHOLE BEFORE RECOMMENDATIONS STARTS - A SHOP REVIEWER          *        
062100* READS THE REPORT TOP TO BOTTOM ONE SECTION AT A TIME.          *        
062200******************************************************************        
062300 4000-RECOMMENDATIONS.                                                    
062400     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
062500     MOVE RC-HEADING-LINE         TO WS-LINE-TEXT                         
062600                                     (WS-LINE-USED).                      
062700                                                                          
062800     SET WS-ISSUE-NOT-FOUND       TO TRUE.                                
062900                                                                          
063000     PERFORM 4010-ENDPOINT-RECOMMEND THRU 4010-EXIT                       
063100             VARYING WS-ENDPT-SUB FROM 1 BY 1                             
063200             UNTIL WS-ENDPT-SUB GREATER ENDPT-USED.                       
063300                                                                          
063400     IF WS-ISSUE-NOT-FOUND                                                
063500         PERFORM 0110-APPEND-LINE THRU 0110-EXIT                          
063600         MOVE RC-NO-ISSUES-LINE   TO WS-LINE-TEXT                         
063700                                     (WS-LINE-USED).                      
063800                                                                          
063900 4000-EXIT.                                                               
064000     EXIT.                                                                
064100                                                                          
064200 4010-ENDPOINT-RECOMMEND.                                                 
064300     SET ENDPT-IDX                TO WS-ENDPT-SUB.                        
064400                                                                          
064500     MOVE ENDPT-SUM-RESPONSE (ENDPT-IDX)                                  
064600                                  TO CLC-NUMERATOR.                       
064700     MOVE ENDPT-REQ-COUNT (ENDPT-IDX)                                     
064800                                  TO CLC-DENOMINATOR.                     
064900     PERFORM 8100-SAFE-AVERAGE-2 THRU 8100-EXIT.                          
065000     MOVE CLC-AVG-RESULT          TO WS-CLASS-VALUE.                      
065100     SET WS-CLASS-RESPONSE-TIME   TO TRUE.                                
065200     MOVE SPACES                  TO WS-CLASS-SEVERITY.                   
065300     CALL 'ALOG030' USING WS-CLASS-TYPE, WS-CLASS-VALUE,                  
065400             WS-CLASS-SEVERITY.                                           
065500                                                                          
065600     IF WS-CLASS-SEVERITY NOT EQUAL SPACES                                
065700         SET WS-ISSUE-FOUND       TO TRUE                                 
065800         MOVE CLC-AVG-RESULT      TO WS-REC-AVG-EDIT                      
065900         MOVE SPACES              TO RC-TEXT                              
066000         STRING 'OPTIMIZE ENDPOINT ' DELIMITED BY SIZE                    
066100                ENDPT-NAME (ENDPT-IDX) DELIMITED BY SIZE                  
066200                ' - AVG RESPONSE ' DELIMITED BY SIZE                      
066300                WS-REC-AVG-EDIT DELIMITED BY SIZE                         
066400                ' MS' DELIMITED BY SIZE                                   
066500                INTO RC-TEXT                                              
066600         PERFORM 0110-APPEND-LINE THRU 0110-EXIT                          
066700         MOVE RC-DETAIL-LINE      TO WS-LINE-TEXT                         
066800                                     (WS-LINE-USED).                      
066900                                                                          
067000     MOVE ENDPT-ERROR-COUNT (ENDPT-IDX)                                   
067100                                  TO CLC-NUMERATOR.                       
067200     MOVE ENDPT-REQ-COUNT (ENDPT-IDX)                                     
067300                                  TO CLC-DENOMINATOR.                     
067400     PERFORM 8200-SAFE-PERCENT-2 THRU 8200-EXIT.                          
067500     MOVE CLC-PCT-RESULT          TO WS-CLASS-VALUE.                      
067600     SET WS-CLASS-ERROR-RATE      TO TRUE.                                
067700     MOVE SPACES                  TO WS-CLASS-SEVERITY.                   
067800     CALL 'ALOG030' USING WS-CLASS-TYPE, WS-CLASS-VALUE,                  
067900             WS-CLASS-SEVERITY.                                           
068000                                                                          
068100     IF WS-CLASS-SEVERITY NOT EQUAL SPACES                                
068200         SET WS-ISSUE-FOUND       TO TRUE                                 
068300         MOVE CLC-PCT-RESULT      TO WS-REC-PCT-EDIT                      
068400         MOVE SPACES              TO RC-TEXT                              
068500         STRING 'INVESTIGATE ERRORS ON ' DELIMITED BY SIZE                
068600                ENDPT-NAME (ENDPT-IDX) DELIMITED BY SIZE                  
068700                ' - ERROR RATE ' DELIMITED BY SIZE                        
068800                WS-REC-PCT-EDIT DELIMITED BY SIZE                         
068900                ' PCT' DELIMITED BY SIZE                                  
069000                INTO RC-TEXT                                              
069100         PERFORM 0110-APPEND-LINE THRU 0110-EXIT                          
069200         MOVE RC-DETAIL-LINE      TO WS-LINE-TEXT                         
069300                                     (WS-LINE-USED).                      
069400                                                                          
069500 4010-EXIT.                                                               
069600     EXIT.                                                                
069700                                                                          
069800******************************************************************        
069900* 5000-HOURLY-DISTRIBUTION - SECTION 5.  ALL 24 HOURS PRINT      *        
070000* IN ORDER, ZERO COUNTS INCLUDED - THE TABLE IS FIXED-SIZE       *        
070100* AND ALOG020 ZEROES EVERY BUCKET AT THE START OF THE RUN.       *        
070200******************************************************************        
070300 5000-HOURLY-DISTRIBUTION.                                                
070400     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
070500     MOVE HD-HEADING-LINE-1       TO WS-LINE-TEXT                         
070600                                     (WS-LINE-USED).                      
070700                                                                          
070800     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
070900     MOVE HD-HEADING-LINE-2       TO WS-LINE-TEXT                         
071000                                     (WS-LINE-USED).                      
071100                                                                          
071200     PERFORM 5010-HOUR-DETAIL THRU 5010-EXIT                              
071300             VARYING WS-HOUR-SUB FROM 1 BY 1                              
071400             UNTIL WS-HOUR-SUB GREATER 24.                                
071500                                                                          
071600 5000-EXIT.                                                               
071700     EXIT.                                                                
071800                                                                          
071900 5010-HOUR-DETAIL.                                                        
072000     COMPUTE HD-HOUR = WS-HOUR-SUB - 1.                                   
072100     SET HOURLY-IDX               TO WS-HOUR-SUB.                         
072200     MOVE HRLY-COUNT (HOURLY-IDX) TO HD-REQUEST-COUNT.                    
072300     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
072400     MOVE HD-DETAIL-LINE          TO WS-LINE-TEXT                         
072500                                     (WS-LINE-USED).                      
072600                                                                          
072700 5010-EXIT.                                                               
072800     EXIT.                                                                
072900                                                                          
073000******************************************************************        
073100* 6000-TOP-USERS - SECTION 6.  UP TO 5 LINES, DESCENDING BY      *        
073200* REQUEST COUNT, TIES BROKEN BY FIRST APPEARANCE.  A             *        
073300* STABLE SELECTION SORT OVER A PICKED-FLAG ARRAY RATHER          *        
073400* THAN A FULL SORT OF USER-TABLE, SINCE ONLY THE TOP 5 ARE       *        
073500* EVER PRINTED.                                                  *        
073600******************************************************************        
073700 6000-TOP-USERS.                                                          
073800     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
073900     MOVE TU-HEADING-LINE-1       TO WS-LINE-TEXT                         
074000                                     (WS-LINE-USED).                      
074100                                                                          
074200     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
074300     MOVE TU-HEADING-LINE-2       TO WS-LINE-TEXT                         
074400                                     (WS-LINE-USED).                      
074500                                                                          
074600     PERFORM 6010-CLEAR-PICKED THRU 6010-EXIT                             
074700             VARYING WS-RANK-IDX FROM 1 BY 1                              
074800             UNTIL WS-RANK-IDX GREATER USER-USED.                         
074900                                                                          
075000     PERFORM 6100-RANK-USERS THRU 6100-EXIT                               
075100             VARYING WS-RANK-PASS FROM 1 BY 1                             
075200             UNTIL WS-RANK-PASS GREATER 5                                 
075300                OR WS-RANK-PASS GREATER USER-USED.                        
075400                                                                          
075500 6000-EXIT.                                                               
075600     EXIT.                                                                
075700                                                                          
075800 6010-CLEAR-PICKED.                                                       
075900     MOVE SPACE                   TO WS-RANK-PICKED-SW                    
076000                                     (WS-RANK-IDX).                       
076100                                                                          
076200 6010-EXIT.                                                               
076300     EXIT.                                                                
076400                                                                          
076500* 6100-RANK-USERS - ONE PASS PICKS THE BEST UNPICKED USER,       *        
076600* WHERE BEST MEANS HIGHEST COUNT AND, ON A TIE, LOWEST           *        
076700* SUBSCRIPT (I.E. FIRST APPEARANCE, SINCE USER-TABLE FILLS       *        
076800* IN FIRST-SEEN ORDER) - THE COMPARE IN 6110 ONLY REPLACES       *        
076900* THE BEST ON A STRICT GREATER-THAN.                             *        
077000 6100-RANK-USERS.                                                         
077100     MOVE ZEROES                  TO WS-RANK-BEST-COUNT.                  
077200     MOVE ZEROES                  TO WS-RANK-BEST-INDEX.                  
077300                                                                          
077400     PERFORM 6110-TEST-CANDIDATE THRU 6110-EXIT                           
077500             VARYING WS-RANK-IDX FROM 1 BY 1                              
077600             UNTIL WS-RANK-IDX GREATER USER-USED.                         
077700                                                                          
077800     IF WS-RANK-BEST-INDEX GREATER ZERO                                   
077900         SET USER-IDX             TO WS-RANK-BEST-INDEX                   
078000         SET WS-RANK-IDX          TO WS-RANK-BEST-INDEX                   
078100         MOVE 'Y'                 TO WS-RANK-PICKED-SW                    
078200                                     (WS-RANK-IDX)                        
078300         MOVE USR-ID (USER-IDX)   TO TU-USER-ID                           
078400         MOVE USR-REQ-COUNT (USER-IDX)                                    
078500                                  TO TU-REQUEST-COUNT                     
078600         PERFORM 0110-APPEND-LINE THRU 0110-EXIT                          
078700         MOVE TU-DETAIL-LINE      TO WS-LINE-TEXT                         
078800                                     (WS-LINE-USED).                      
078900                                                                          
079000 6100-EXIT.                                                               
079100     EXIT.                                                                
079200                                                                          
079300 6110-TEST-CANDIDATE.                                                     
079400     SET USER-IDX                 TO WS-RANK-IDX.                         
079500                                                                          
079600     IF WS-RANK-PICKED (WS-RANK-IDX)                                      
079700         GO TO 6110-EXIT.                                                 
079800                                                                          
079900     IF USR-REQ-COUNT (USER-IDX) GREATER WS-RANK-BEST-COUNT               
080000         MOVE USR-REQ-COUNT (USER-IDX)                                    
080100                                  TO WS-RANK-BEST-COUNT                   
080200         MOVE WS-RANK-IDX         TO WS-RANK-BEST-INDEX.                  
080300                                                                          
080400 6110-EXIT.                                                               
080500     EXIT.                                                                
080600                                                                          
080700******************************************************************        
080800* 7000-TRAFFIC-WINDOWS - SECTION 7.  SINGLE LINE, THE ONE        *        
080900* PEAK WINDOW ALOG025 FOUND - NO CONTROL BREAK, JUST THE         *        
081000* GRAND WINNER PER BATCH FLOW STEP 7/REPORTS SECTION 7.          *        
081100******************************************************************        
081200 7000-TRAFFIC-WINDOWS.                                                    
081300     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
081400     MOVE TW-HEADING-LINE         TO WS-LINE-TEXT                         
081500                                     (WS-LINE-USED).                      
081600                                                                          
081700     MOVE PEAK-START-TIMESTAMP    TO TW-START-TIMESTAMP.                  
081800     MOVE PEAK-WINDOW-COUNT       TO TW-WINDOW-COUNT.                     
081900     PERFORM 0110-APPEND-LINE THRU 0110-EXIT.                             
082000     MOVE TW-DETAIL-LINE          TO WS-LINE-TEXT                         
082100                                     (WS-LINE-USED).                      
082200                                                                          
082300 7000-EXIT.                                                               
082400     EXIT.                                                                
082500                                                                          
082600******************************************************************        
082700* 8100/8200 - SHARED SAFE-DIVIDE ARITHMETIC, COPIED IN           *        
082800* RATHER THAN DUPLICATED IN EVERY SECTION THAT NEEDS AN          *        
082900* AVERAGE OR A RATE.                                             *        
083000******************************************************************        
083100     COPY ALOGCLC.                                                        
