000100******************************************************************        
000200* ALOG API LOG RECORD - input record definition.                 *        
000300* One record per API call captured by the edge listener.         *        
000400* Record length is fixed at 98 bytes - no reserved bytes are     *        
000500* carried in this layout since the 98-byte width is the wire     *        
000600* contract with the log-shipping feed; do not resize fields      *        
000700* without a corresponding change to that feed.                   *        
000800******************************************************************        
000900                                                                          
001000 01  ALOG-RECORD.                                                         
001100     02  ALOG-TIMESTAMP          PIC X(20).                               
001200     02  ALOG-ENDPOINT           PIC X(30).                               
001300     02  ALOG-METHOD             PIC X(08).                               
001400     02  ALOG-RESPONSE-MS        PIC X(07).                               
001500     02  ALOG-STATUS-CODE        PIC X(03).                               
001600     02  ALOG-USER-ID            PIC X(12).                               
001700     02  ALOG-REQUEST-BYTES      PIC X(09).                               
001800     02  ALOG-RESPONSE-BYTES     PIC X(09).                               
001900                                                                          
002000* Timestamp is ISO-8601 UTC:  YYYY-MM-DDThh:mm:ssZ.  Broken      *        
002100* out below for the field-format edit in ALOG010.                *        
002200 01  ALOG-TS-PARTS REDEFINES ALOG-TIMESTAMP.                              
002300     02  TS-YEAR                 PIC X(04).                               
002400     02  TS-DASH-1               PIC X(01).                               
002500     02  TS-MONTH                PIC X(02).                               
002600     02  TS-DASH-2               PIC X(01).                               
002700     02  TS-DAY                  PIC X(02).                               
002800     02  TS-T-LITERAL            PIC X(01).                               
002900     02  TS-HOUR                 PIC X(02).                               
003000     02  TS-COLON-1              PIC X(01).                               
003100     02  TS-MINUTE               PIC X(02).                               
003200     02  TS-COLON-2              PIC X(01).                               
003300     02  TS-SECOND               PIC X(02).                               
003400     02  TS-Z-LITERAL            PIC X(01).                               
003500                                                                          
003600* Numeric-edit views used once a field has passed the            *        
003700* IS NUMERIC test in ALOG010 - kept separate from the            *        
003800* character view above so an invalid (non-numeric) input         *        
003900* record can never be MOVEd into a numeric picture.              *        
004000 01  ALOG-RESPONSE-MS-N REDEFINES ALOG-RESPONSE-MS                        
004100                             PIC 9(07).                                   
004200 01  ALOG-STATUS-CODE-N REDEFINES ALOG-STATUS-CODE                        
004300                             PIC 9(03).                                   
004400 01  ALOG-REQUEST-BYTES-N REDEFINES ALOG-REQUEST-BYTES                    
004500                             PIC 9(09).                                   
004600 01  ALOG-RESPONSE-BYTES-N REDEFINES ALOG-RESPONSE-BYTES                  
004700                             PIC 9(09).                                   
004800                                                                          
004900* Numeric view of the timestamp parts, for hour/minute/          *        
005000* second arithmetic in ALOG020 and ALOG025 - kept apart from     *        
005100* ALOG-TS-PARTS above so the literal-position edit in            *        
005200* ALOG010 stays a pure character compare.                        *        
005300 01  ALOG-TS-NUMERIC REDEFINES ALOG-TIMESTAMP.                            
005400     02  TSN-YEAR                PIC 9(04).                               
005500     02  FILLER                  PIC X(01).                               
005600     02  TSN-MONTH               PIC 9(02).                               
005700     02  FILLER                  PIC X(01).                               
005800     02  TSN-DAY                 PIC 9(02).                               
005900     02  FILLER                  PIC X(01).                               
006000     02  TSN-HOUR                PIC 9(02).                               
006100     02  FILLER                  PIC X(01).                               
006200     02  TSN-MINUTE              PIC 9(02).                               
006300     02  FILLER                  PIC X(01).                               
006400     02  TSN-SECOND              PIC 9(02).                               
006500     02  FILLER                  PIC X(01).                               
