000100******************************************************************        
000200* ALOG SHARED ARITHMETIC PARAGRAPHS - COPY into PROCEDURE        *        
000300* DIVISION only.  Caller must carry CLC-NUMERATOR, CLC-          *        
000400* DENOMINATOR, CLC-AVG-RESULT and CLC-PCT-RESULT in its own      *        
000500* WORKING-STORAGE under those exact names before PERFORMing      *        
000600* either paragraph below - same pattern as the house error-      *        
000700* handling copybook, where the host program carries the          *        
000800* matching fields and this member supplies only the logic        *        
000900* that walks them.                                               *        
001000******************************************************************        
001100                                                                          
001200* Average response time, ms, 2 decimals, rounded half-up.        *        
001300* safe_divide rule - zero denominator returns zero, never        *        
001400* an abend on divide by zero.                                    *        
001500 8100-SAFE-AVERAGE-2.                                                     
001600     IF  CLC-DENOMINATOR EQUAL ZERO                                       
001700         MOVE ZEROES              TO CLC-AVG-RESULT                       
001800     ELSE                                                                 
001900         COMPUTE CLC-AVG-RESULT ROUNDED =                                 
002000             CLC-NUMERATOR / CLC-DENOMINATOR.                             
002100                                                                          
002200 8100-EXIT.                                                               
002300     EXIT.                                                                
002400                                                                          
002500* Error rate, endpoint errors over endpoint requests times       *        
002600* 100, 2 decimals, rounded half-up.  Same safe-divide rule.      *        
002700 8200-SAFE-PERCENT-2.                                                     
002800     IF  CLC-DENOMINATOR EQUAL ZERO                                       
002900         MOVE ZEROES              TO CLC-PCT-RESULT                       
003000     ELSE                                                                 
003100         COMPUTE CLC-PCT-RESULT ROUNDED =                                 
003200             (CLC-NUMERATOR / CLC-DENOMINATOR) * 100.                     
003300                                                                          
003400 8200-EXIT.                                                               
003500     EXIT.                                                                
