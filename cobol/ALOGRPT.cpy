000100******************************************************************        
000200* ALOG PRINT LINES - Analysis Report layout, 132 print positions.*        
000300* One 01-level heading/detail/total group per REPORTS section,   *        
000400* column widths held constant within a section so headings line  *        
000500* up over their detail columns.  ALOG040 builds the matching     *        
000600* group then hands the finished line back through linkage for    *        
000700* the caller (ALOG001) to WRITE, the house pattern of handing a  *        
000800* filled work area back rather than owning the I/O in the        *        
000900* called program.                                                *        
001000******************************************************************        
001100                                                                          
001200* SECTION 1 - S U M M A R Y                                      *        
001300 01  SM-HEADING-LINE.                                                     
001400     02  FILLER                  PIC X(01) VALUE SPACES.                  
001500     02  FILLER                  PIC X(20) VALUE 'SUMMARY'.               
001600     02  FILLER                  PIC X(111) VALUE SPACES.                 
001700                                                                          
001800 01  SM-DETAIL-LINE-1.                                                    
001900     02  FILLER                  PIC X(01) VALUE SPACES.                  
002000     02  FILLER                  PIC X(20)                                
002100                                 VALUE 'TOTAL LOGS READ'.                 
002200     02  SM-TOTAL-READ           PIC Z,ZZZ,ZZ9.                           
002300     02  FILLER                  PIC X(102) VALUE SPACES.                 
002400                                                                          
002500 01  SM-DETAIL-LINE-2.                                                    
002600     02  FILLER                  PIC X(01) VALUE SPACES.                  
002700     02  FILLER                  PIC X(20)                                
002800                                 VALUE 'VALID LOGS COUNT'.                
002900     02  SM-VALID-COUNT          PIC Z,ZZZ,ZZ9.                           
003000     02  FILLER                  PIC X(102) VALUE SPACES.                 
003100                                                                          
003200 01  SM-DETAIL-LINE-3.                                                    
003300     02  FILLER                  PIC X(01) VALUE SPACES.                  
003400     02  FILLER                  PIC X(20)                                
003500                                 VALUE 'INVALID LOGS COUNT'.              
003600     02  SM-INVALID-COUNT        PIC Z,ZZZ,ZZ9.                           
003700     02  FILLER                  PIC X(102) VALUE SPACES.                 
003800                                                                          
003900 01  SM-DETAIL-LINE-4.                                                    
004000     02  FILLER                  PIC X(01) VALUE SPACES.                  
004100     02  FILLER                  PIC X(20) VALUE 'TOTAL ERRORS'.          
004200     02  SM-TOTAL-ERRORS         PIC Z,ZZZ,ZZ9.                           
004300     02  FILLER                  PIC X(102) VALUE SPACES.                 
004400                                                                          
004500 01  SM-DETAIL-LINE-5.                                                    
004600     02  FILLER                  PIC X(01) VALUE SPACES.                  
004700     02  FILLER                  PIC X(20)                                
004800                                 VALUE 'OVERALL AVG RESP MS'.             
004900     02  SM-OVERALL-AVG-RESP     PIC Z,ZZZ,ZZ9.99.                        
005000     02  FILLER                  PIC X(99) VALUE SPACES.                  
005100                                                                          
005200* SECTION 2 - E N D P O I N T   S T A T I S T I C S              *        
005300 01  ES-HEADING-LINE-1.                                                   
005400     02  FILLER                  PIC X(01) VALUE SPACES.                  
005500     02  FILLER                  PIC X(30)                                
005600                                 VALUE 'ENDPOINT STATISTICS'.             
005700     02  FILLER                  PIC X(101) VALUE SPACES.                 
005800                                                                          
005900 01  ES-HEADING-LINE-2.                                                   
006000     02  FILLER                  PIC X(01) VALUE SPACES.                  
006100     02  FILLER                  PIC X(30) VALUE 'ENDPOINT'.              
006200     02  FILLER                  PIC X(01) VALUE SPACES.                  
006300     02  FILLER                  PIC X(09) VALUE 'REQUESTS'.              
006400     02  FILLER                  PIC X(01) VALUE SPACES.                  
006500     02  FILLER                  PIC X(12) VALUE 'AVG MS'.                
006600     02  FILLER                  PIC X(01) VALUE SPACES.                  
006700     02  FILLER                  PIC X(09) VALUE 'FASTEST'.               
006800     02  FILLER                  PIC X(01) VALUE SPACES.                  
006900     02  FILLER                  PIC X(09) VALUE 'SLOWEST'.               
007000     02  FILLER                  PIC X(01) VALUE SPACES.                  
007100     02  FILLER                  PIC X(09) VALUE 'ERRORS'.                
007200     02  FILLER                  PIC X(01) VALUE SPACES.                  
007300     02  FILLER                  PIC X(06) VALUE 'ERR %'.                 
007400     02  FILLER                  PIC X(01) VALUE SPACES.                  
007500     02  FILLER                  PIC X(09) VALUE 'P95 MS'.                
007600     02  FILLER                  PIC X(01) VALUE SPACES.                  
007700     02  FILLER                  PIC X(03) VALUE 'STS'.                   
007800     02  FILLER                  PIC X(27) VALUE SPACES.                  
007900                                                                          
008000 01  ES-DETAIL-LINE.                                                      
008100     02  FILLER                  PIC X(01) VALUE SPACES.                  
008200     02  ES-ENDPOINT             PIC X(30).                               
008300     02  FILLER                  PIC X(01) VALUE SPACES.                  
008400     02  ES-REQUEST-COUNT        PIC Z,ZZZ,ZZ9.                           
008500     02  FILLER                  PIC X(01) VALUE SPACES.                  
008600     02  ES-AVG-RESPONSE         PIC Z,ZZZ,ZZ9.99.                        
008700     02  FILLER                  PIC X(01) VALUE SPACES.                  
008800     02  ES-FASTEST-MS           PIC Z,ZZZ,ZZ9.                           
008900     02  FILLER                  PIC X(01) VALUE SPACES.                  
009000     02  ES-SLOWEST-MS           PIC Z,ZZZ,ZZ9.                           
009100     02  FILLER                  PIC X(01) VALUE SPACES.                  
009200     02  ES-ERROR-COUNT          PIC Z,ZZZ,ZZ9.                           
009300     02  FILLER                  PIC X(01) VALUE SPACES.                  
009400     02  ES-ERROR-RATE           PIC ZZ9.99.                              
009500     02  FILLER                  PIC X(01) VALUE SPACES.                  
009600     02  ES-P95-MS               PIC Z,ZZZ,ZZ9.                           
009700     02  FILLER                  PIC X(01) VALUE SPACES.                  
009800     02  ES-MODAL-STATUS         PIC 999.                                 
009900     02  FILLER                  PIC X(27) VALUE SPACES.                  
010000                                                                          
010100 01  ES-TOTAL-LINE.                                                       
010200     02  FILLER                  PIC X(01) VALUE SPACES.                  
010300     02  FILLER                  PIC X(30) VALUE 'TOTALS'.                
010400     02  FILLER                  PIC X(01) VALUE SPACES.                  
010500     02  ES-TOTAL-REQUESTS       PIC Z,ZZZ,ZZ9.                           
010600     02  FILLER                  PIC X(01) VALUE SPACES.                  
010700     02  FILLER                  PIC X(12) VALUE SPACES.                  
010800     02  FILLER                  PIC X(01) VALUE SPACES.                  
010900     02  FILLER                  PIC X(09) VALUE SPACES.                  
011000     02  FILLER                  PIC X(01) VALUE SPACES.                  
011100     02  FILLER                  PIC X(09) VALUE SPACES.                  
011200     02  FILLER                  PIC X(01) VALUE SPACES.                  
011300     02  ES-TOTAL-ERROR-COUNT    PIC Z,ZZZ,ZZ9.                           
011400     02  FILLER                  PIC X(01) VALUE SPACES.                  
011500     02  FILLER                  PIC X(06) VALUE SPACES.                  
011600     02  FILLER                  PIC X(01) VALUE SPACES.                  
011700     02  FILLER                  PIC X(09) VALUE SPACES.                  
011800     02  FILLER                  PIC X(01) VALUE SPACES.                  
011900     02  FILLER                  PIC X(03) VALUE SPACES.                  
012000     02  FILLER                  PIC X(27) VALUE SPACES.                  
012100                                                                          
012200* SECTION 3 - P E R F O R M A N C E   I S S U E S                *        
012300 01  PI-HEADING-LINE.                                                     
012400     02  FILLER                  PIC X(01) VALUE SPACES.                  
012500     02  FILLER                  PIC X(30)                                
012600                                 VALUE 'PERFORMANCE ISSUES'.              
012700     02  FILLER                  PIC X(101) VALUE SPACES.                 
012800                                                                          
012900 01  PI-DETAIL-LINE.                                                      
013000     02  FILLER                  PIC X(01) VALUE SPACES.                  
013100     02  PI-ENDPOINT             PIC X(30).                               
013200     02  FILLER                  PIC X(01) VALUE SPACES.                  
013300     02  PI-ISSUE-TYPE           PIC X(16).                               
013400     02  FILLER                  PIC X(01) VALUE SPACES.                  
013500     02  PI-SEVERITY             PIC X(08).                               
013600     02  FILLER                  PIC X(01) VALUE SPACES.                  
013700     02  PI-ISSUE-VALUE          PIC Z,ZZZ,ZZ9.99.                        
013800     02  FILLER                  PIC X(62) VALUE SPACES.                  
013900                                                                          
014000 01  PI-NO-ISSUES-LINE.                                                   
014100     02  FILLER                  PIC X(01) VALUE SPACES.                  
014200     02  FILLER                  PIC X(16)                                
014300                                 VALUE 'NO ISSUES FOUND'.                 
014400     02  FILLER                  PIC X(115) VALUE SPACES.                 
014500                                                                          
014600* SECTION 4 - R E C O M M E N D A T I O N S                      *        
014700 01  RC-HEADING-LINE.                                                     
014800     02  FILLER                  PIC X(01) VALUE SPACES.                  
014900     02  FILLER                  PIC X(30)                                
015000                                 VALUE 'RECOMMENDATIONS'.                 
015100     02  FILLER                  PIC X(101) VALUE SPACES.                 
015200                                                                          
015300 01  RC-DETAIL-LINE.                                                      
015400     02  FILLER                  PIC X(01) VALUE SPACES.                  
015500     02  RC-TEXT                 PIC X(100).                              
015600     02  FILLER                  PIC X(31) VALUE SPACES.                  
015700                                                                          
015800 01  RC-NO-ISSUES-LINE.                                                   
015900     02  FILLER                  PIC X(01) VALUE SPACES.                  
016000     02  FILLER                  PIC X(16)                                
016100                                 VALUE 'NO ISSUES FOUND'.                 
016200     02  FILLER                  PIC X(115) VALUE SPACES.                 
016300                                                                          
016400* SECTION 5 - H O U R L Y   D I S T R I B U T I O N              *        
016500 01  HD-HEADING-LINE-1.                                                   
016600     02  FILLER                  PIC X(01) VALUE SPACES.                  
016700     02  FILLER                  PIC X(30)                                
016800                                 VALUE 'HOURLY DISTRIBUTION'.             
016900     02  FILLER                  PIC X(101) VALUE SPACES.                 
017000                                                                          
017100 01  HD-HEADING-LINE-2.                                                   
017200     02  FILLER                  PIC X(01) VALUE SPACES.                  
017300     02  FILLER                  PIC X(04) VALUE 'HOUR'.                  
017400     02  FILLER                  PIC X(01) VALUE SPACES.                  
017500     02  FILLER                  PIC X(09) VALUE 'REQUESTS'.              
017600     02  FILLER                  PIC X(117) VALUE SPACES.                 
017700                                                                          
017800 01  HD-DETAIL-LINE.                                                      
017900     02  FILLER                  PIC X(01) VALUE SPACES.                  
018000     02  HD-HOUR                 PIC 99.                                  
018100     02  FILLER                  PIC X(01) VALUE SPACES.                  
018200     02  HD-REQUEST-COUNT        PIC Z,ZZZ,ZZ9.                           
018300     02  FILLER                  PIC X(119) VALUE SPACES.                 
018400                                                                          
018500* SECTION 6 - T O P   U S E R S                                  *        
018600 01  TU-HEADING-LINE-1.                                                   
018700     02  FILLER                  PIC X(01) VALUE SPACES.                  
018800     02  FILLER                  PIC X(30) VALUE 'TOP USERS'.             
018900     02  FILLER                  PIC X(101) VALUE SPACES.                 
019000                                                                          
019100 01  TU-HEADING-LINE-2.                                                   
019200     02  FILLER                  PIC X(01) VALUE SPACES.                  
019300     02  FILLER                  PIC X(12) VALUE 'USER ID'.               
019400     02  FILLER                  PIC X(01) VALUE SPACES.                  
019500     02  FILLER                  PIC X(09) VALUE 'REQUESTS'.              
019600     02  FILLER                  PIC X(109) VALUE SPACES.                 
019700                                                                          
019800 01  TU-DETAIL-LINE.                                                      
019900     02  FILLER                  PIC X(01) VALUE SPACES.                  
020000     02  TU-USER-ID              PIC X(12).                               
020100     02  FILLER                  PIC X(01) VALUE SPACES.                  
020200     02  TU-REQUEST-COUNT        PIC Z,ZZZ,ZZ9.                           
020300     02  FILLER                  PIC X(109) VALUE SPACES.                 
020400                                                                          
020500* SECTION 7 - T R A F F I C   W I N D O W S                      *        
020600 01  TW-HEADING-LINE.                                                     
020700     02  FILLER                  PIC X(01) VALUE SPACES.                  
020800     02  FILLER                  PIC X(30)                                
020900                                 VALUE 'TRAFFIC WINDOWS'.                 
021000     02  FILLER                  PIC X(101) VALUE SPACES.                 
021100                                                                          
021200 01  TW-DETAIL-LINE.                                                      
021300     02  FILLER                  PIC X(01) VALUE SPACES.                  
021400     02  FILLER                  PIC X(20)                                
021500                                 VALUE 'PEAK WINDOW START'.               
021600     02  TW-START-TIMESTAMP      PIC X(20).                               
021700     02  FILLER                  PIC X(01) VALUE SPACES.                  
021800     02  FILLER                  PIC X(20)                                
021900                                 VALUE 'PEAK WINDOW COUNT'.               
022000     02  TW-WINDOW-COUNT         PIC Z,ZZZ,ZZ9.                           
022100     02  FILLER                  PIC X(61) VALUE SPACES.                  
