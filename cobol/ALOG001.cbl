000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ALOG001.                                                  
000300 AUTHOR.        J. R. HUCKABY.                                            
000400 INSTALLATION.  CORPORATE INFORMATION SYSTEMS.                            
000500 DATE-WRITTEN.  02/28/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NONE.                                                     
000800******************************************************************        
000900* ALOG001 - CHANGE LOG                                           *        
001000* DATE       BY    TICKET    DESCRIPTION                         *        
001100* ---------- ----- --------- ----------------------------        *        
001200* 02/28/88 JRH   CR8803    INITIAL WRITE - API LOG ANALYTICS     *        
001300*                          BATCH DRIVER                          *        
001400* 04/11/88 DLM   CR8803    WIRED IN ALOG020 CALL, ACCUMULATOR WAS*        
001500*                          READY                                 *        
001600* 06/21/91 TPQ   CR9146    WIRED IN ALOG025 SPIKE DETECTOR CALL  *        
001700*                          AT END OF FILE                        *        
001800* 09/12/93 DLM   CR9309    REWORKED REPORT CALL TO START/NEXT    *        
001900*                          PROTOCOL, SEE ALOG040                 *        
002000* 10/02/93 DLM   CR9309    REMOVED OLD SINGLE-SHOT REPORT CALL,  *        
002100*                          NOW DEAD CODE                         *        
002200* 05/14/96 MFS   CR9612    ADDED OPEN/CLOSE ERROR CHECK ON BOTH  *        
002300*                          FILES                                 *        
002400* 12/03/98 DLM   CR9851    Y2K REVIEW - INPUT TIMESTAMP IS       *        
002500*                          4-DIGIT YEAR, NO CHANGE               *        
002600* 06/18/01 TPQ   CR0114    MINOR COMMENT CLEANUP PER DEPT        *        
002700*                          STANDARD                              *        
002800* 02/11/05 RVW   CR0533    NO CHANGE HERE, SEE ALOG025 FOR THE   *        
002900*                          EMPTY-FILE FIX                        *        
003000* 08/22/05 RVW   CR0561    ADDED VALID-LOG-TABLE TO THE ALOG040  *        
003100*                          CALL, NEEDED FOR P95                  *        
003200* 12/03/07 RVW   CR1149    ADDED ADVANCING CLAUSE TO THE REPORT  *        
003300*                          WRITE, TOP-OF-FORM                    *        
003400* 12/03/07 RVW   CR1149    MNEMONIC WAS DECLARED BUT NEVER USED  *        
003500*                          ON THE WRITE                          *        
003600******************************************************************        
003700                                                                          
003800* ALOG001 - API LOG ANALYTICS BATCH DRIVER.                      *        
003900* JCL ENTRY POINT FOR THE NIGHTLY LOG ANALYTICS RUN.  READS      *        
004000* THE API LOG FEED SEQUENTIALLY, VALIDATES AND ACCUMULATES       *        
004100* EACH RECORD, RUNS THE SPIKE DETECTOR ACROSS THE VALID SET      *        
004200* AT END OF FILE, THEN DRIVES THE REPORT WRITER TO PRODUCE       *        
004300* THE ANALYSIS REPORT.                                           *        
004400                                                                          
004500* CALLED BY.....  JCL STEP ONLY                                  *        
004600* CALLS.........  ALOG010  ALOG020  ALOG025  ALOG040             *        
004700******************************************************************        
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300                                                                          
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT LOG-FILE-IN                                                   
005700         ASSIGN TO UT-S-ALOGIN                                            
005800         FILE STATUS IS WS-LOGIN-STATUS                                   
005900         ORGANIZATION IS SEQUENTIAL.                                      
006000                                                                          
006100     SELECT ANALYSIS-RPT                                                  
006200         ASSIGN TO ALOGRPT                                                
006300         FILE STATUS IS WS-RPT-STATUS                                     
006400         ORGANIZATION IS SEQUENTIAL.                                      
006500                                                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800                                                                          
006900* LOG-FILE-IN - ONE 98-BYTE RECORD PER API CALL, PER THE         *        
007000* WIRE CONTRACT WITH THE LOG-SHIPPING FEED - SEE ALOGREC.        *        
007100 FD  LOG-FILE-IN                                                          
007200     RECORD CONTAINS 98 CHARACTERS.                                       
007300     COPY ALOGREC.                                                        
007400                                                                          
007500* ANALYSIS-RPT - 132-BYTE PRINT LINES, ONE PER REPORT LINE       *        
007600* HANDED BACK FROM ALOG040.                                      *        
007700 FD  ANALYSIS-RPT                                                         
007800     RECORD CONTAINS 132 CHARACTERS.                                      
007900 01  PRINT-LINE                  PIC X(132).                              
008000                                                                          
008100 WORKING-STORAGE SECTION.                                                 
008200                                                                          
008300* COPY ALOGTAB SUPPLIES EVERY ACCUMULATOR TABLE - ENDPOINT,      *        
008400* HOURLY, USER, VALID-LOG - PLUS THE SUMMARY COUNTERS AND        *        
008500* THE PEAK-WINDOW AREA, ALL AT THE 01 LEVEL.                     *        
008600     COPY ALOGTAB.                                                        
008700                                                                          
008800* WS-EOF-SW AND WS-VALID-SW ARE STANDALONE SWITCHES, NOT         *        
008900* GROUPS - CR1149 MOVED BOTH TO THE 77 LEVEL PER DEPT            *        
009000* STANDARD FOR SIMPLE COUNTERS AND SWITCHES.                     *        
009100 77  WS-EOF-SW                   PIC X(01) VALUE SPACE.                   
009200     88  WS-EOF-YES                  VALUE 'Y'.                           
009300     88  WS-EOF-NO                   VALUE 'N'.                           
009400                                                                          
009500 77  WS-VALID-SW                 PIC X(01) VALUE SPACE.                   
009600     88  WS-RECORD-VALID             VALUE 'V'.                           
009700     88  WS-RECORD-INVALID           VALUE 'I'.                           
009800                                                                          
009900* WS-FIRST-LINE-SW MARKS THE VERY FIRST LINE WRITTEN TO          *        
010000* ANALYSIS-RPT SO 3100 BELOW CAN THROW A TOP-OF-FORM AHEAD       *        
010100* OF IT - CR1149.                                                *        
010200 77  WS-FIRST-LINE-SW             PIC X(01) VALUE 'Y'.                    
010300     88  WS-FIRST-LINE-YES           VALUE 'Y'.                           
010400     88  WS-FIRST-LINE-NO            VALUE 'N'.                           
010500                                                                          
010600* REQUEST CODE SENT TO ALOG040 - START BUILDS THE REPORT         *        
010700* LINE TABLE ONCE, NEXT DRAWS ONE LINE PER CALL - SEE THE        *        
010800* COMMENTS ON 3000-WRITE-REPORT BELOW.                           *        
010900 01  WS-REPORT-REQUEST           PIC X(01) VALUE SPACE.                   
011000     88  WS-REQUEST-START            VALUE 'S'.                           
011100     88  WS-REQUEST-NEXT             VALUE 'N'.                           
011200                                                                          
011300 01  WS-MORE-LINES-SW            PIC X(01) VALUE SPACE.                   
011400     88  WS-MORE-LINES               VALUE 'Y'.                           
011500     88  WS-NO-MORE-LINES            VALUE 'N'.                           
011600                                                                          
011700 01  WS-PRINT-LINE-OUT           PIC X(132) VALUE SPACES.                 
011800                                                                          
011900* FILE STATUS AREA - CR9612, CHECKED AFTER EVERY OPEN AND        *        
012000* CLOSE BELOW.                                                   *        
012100 01  WS-FILE-STATUS-AREA.                                                 
012200     02  WS-LOGIN-STATUS          PIC X(02) VALUE SPACES.                 
012300     02  WS-RPT-STATUS            PIC X(02) VALUE SPACES.                 
012400                                                                          
012500 PROCEDURE DIVISION.                                                      
012600                                                                          
012700* 1000-MAIN-CONTROL FALLS INTO THIS DECK FIRST - NO GO TO        *        
012800* NEEDED, PROCEDURE DIVISION HEADER RUNS STRAIGHT INTO IT.       *        
012900 1000-MAIN-CONTROL.                                                       
013000     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                              
013100                                                                          
013200     PERFORM 2000-READ-LOG-FILE THRU 2200-EXIT                            
013300             UNTIL WS-EOF-YES.                                            
013400                                                                          
013500     PERFORM 2500-SPIKE-DETECTOR THRU 2500-EXIT.                          
013600     PERFORM 3000-WRITE-REPORT THRU 3000-EXIT.                            
013700     PERFORM 0200-CLOSE-FILES THRU 0200-EXIT.                             
013800                                                                          
013900     STOP RUN.                                                            
014000                                                                          
014100******************************************************************        
014200* 0100-OPEN-FILES                                                *        
014300******************************************************************        
014400 0100-OPEN-FILES.                                                         
014500     OPEN INPUT LOG-FILE-IN                                               
014600          OUTPUT ANALYSIS-RPT.                                            
014700                                                                          
014800     IF WS-LOGIN-STATUS NOT EQUAL '00'                                    
014900     OR WS-RPT-STATUS   NOT EQUAL '00'                                    
015000         DISPLAY 'ALOG001 OPEN ERROR - LOGIN ' WS-LOGIN-STATUS            
015100                 ' RPT ' WS-RPT-STATUS                                    
015200         MOVE 16                  TO RETURN-CODE                          
015300         STOP RUN.                                                        
015400                                                                          
015500     SET WS-EOF-NO                TO TRUE.                                
015600                                                                          
015700 0100-EXIT.                                                               
015800     EXIT.                                                                
015900                                                                          
016000******************************************************************        
016100* 2000-READ-LOG-FILE THRU 2200-EXIT IS ONE RANGE PERFORM -       *        
016200* READ FALLS THROUGH INTO VALIDATE FALLS THROUGH INTO            *        
016300* ACCUMULATE, WITH GO TO 2200-EXIT USED TO SHORT-CIRCUIT ON      *        
016400* END OF FILE OR AN INVALID RECORD.  KEEPS THE THREE STEPS       *        
016500* OF BATCH FLOW STEP 2/3 IN ONE PERFORM RANGE INSTEAD OF         *        
016600* THREE SEPARATE PERFORM STATEMENTS PER RECORD.                  *        
016700******************************************************************        
016800 2000-READ-LOG-FILE.                                                      
016900     READ LOG-FILE-IN                                                     
017000         AT END                                                           
017100             SET WS-EOF-YES       TO TRUE                                 
017200             GO TO 2200-EXIT.                                             
017300                                                                          
017400     ADD 1                        TO WS-TOTAL-LOGS-READ.                  
017500                                                                          
017600 2000-EXIT.                                                               
017700     EXIT.                                                                
017800                                                                          
017900 2100-VALIDATE-RECORD.                                                    
018000     CALL 'ALOG010' USING ALOG-RECORD, WS-VALID-SW.                       
018100                                                                          
018200     IF WS-RECORD-INVALID                                                 
018300         ADD 1                    TO WS-INVALID-LOGS-COUNT                
018400         GO TO 2200-EXIT.                                                 
018500                                                                          
018600 2100-EXIT.                                                               
018700     EXIT.                                                                
018800                                                                          
018900 2200-ACCUMULATE-RECORD.                                                  
019000     CALL 'ALOG020' USING ALOG-RECORD, WS-TABLE-LIMITS,                   
019100             WS-TABLE-OVERFLOW-SW, ENDPOINT-TABLE, HOURLY-TABLE,          
019200             USER-TABLE, VALID-LOG-TABLE, WS-SUMMARY-COUNTERS.            
019300                                                                          
019400 2200-EXIT.                                                               
019500     EXIT.                                                                
019600                                                                          
019700******************************************************************        
019800* 2500-SPIKE-DETECTOR - RUN ONCE, AFTER END OF FILE, OVER        *        
019900* THE WHOLE VALID-LOG TABLE BUILT ABOVE.                         *        
020000******************************************************************        
020100 2500-SPIKE-DETECTOR.                                                     
020200     CALL 'ALOG025' USING VALID-LOG-TABLE, WS-PEAK-WINDOW.                
020300                                                                          
020400 2500-EXIT.                                                               
020500     EXIT.                                                                
020600                                                                          
020700******************************************************************        
020800* 3000-WRITE-REPORT - START/NEXT PROTOCOL, SAME SHAPE AS A       *        
020900* VSAM START-BROWSE/READ-NEXT PAIR.  FIRST CALL BUILDS THE       *        
021000* WHOLE REPORT LINE-BY-LINE INSIDE ALOG040, THIS PROGRAM         *        
021100* NEVER SEES THAT WORK - IT JUST DRAWS LINES UNTIL TOLD          *        
021200* THERE ARE NO MORE.                                             *        
021300******************************************************************        
021400 3000-WRITE-REPORT.                                                       
021500     SET WS-REQUEST-START         TO TRUE.                                
021600     CALL 'ALOG040' USING WS-REPORT-REQUEST,                              
021700             WS-SUMMARY-COUNTERS, ENDPOINT-TABLE, HOURLY-TABLE,           
021800             USER-TABLE, VALID-LOG-TABLE, WS-PEAK-WINDOW,                 
021900             WS-PRINT-LINE-OUT, WS-MORE-LINES-SW.                         
022000                                                                          
022100     SET WS-MORE-LINES            TO TRUE.                                
022200     SET WS-FIRST-LINE-YES        TO TRUE.                                
022300     PERFORM 3100-WRITE-NEXT-LINE THRU 3100-EXIT                          
022400             UNTIL WS-NO-MORE-LINES.                                      
022500                                                                          
022600 3000-EXIT.                                                               
022700     EXIT.                                                                
022800                                                                          
022900* 3100-WRITE-NEXT-LINE - THE FIRST LINE OF THE REPORT GOES       *        
023000* OUT AFTER ADVANCING TOP-OF-FORM SO THE ANALYSIS REPORT         *        
023100* ALWAYS STARTS ON A FRESH PAGE - CR1149, TOP-OF-FORM WAS        *        
023200* DECLARED IN SPECIAL-NAMES BUT NEVER PUT ON A WRITE.            *        
023300 3100-WRITE-NEXT-LINE.                                                    
023400     SET WS-REQUEST-NEXT          TO TRUE.                                
023500     CALL 'ALOG040' USING WS-REPORT-REQUEST,                              
023600             WS-SUMMARY-COUNTERS, ENDPOINT-TABLE, HOURLY-TABLE,           
023700             USER-TABLE, VALID-LOG-TABLE, WS-PEAK-WINDOW,                 
023800             WS-PRINT-LINE-OUT, WS-MORE-LINES-SW.                         
023900                                                                          
024000     IF WS-NO-MORE-LINES                                                  
024100         GO TO 3100-EXIT.                                                 
024200                                                                          
024300     MOVE WS-PRINT-LINE-OUT       TO PRINT-LINE.                          
024400                                                                          
024500     IF WS-FIRST-LINE-YES                                                 
024600         SET WS-FIRST-LINE-NO     TO TRUE                                 
024700         WRITE PRINT-LINE AFTER ADVANCING TOP-OF-FORM                     
024800         GO TO 3100-EXIT.                                                 
024900                                                                          
025000     WRITE PRINT-LINE AFTER ADVANCING 1 LINES.                            
025100                                                                          
025200 3100-EXIT.                                                               
025300     EXIT.                                                                
025400                                                                          
025500******************************************************************        
025600* 0200-CLOSE-FILES - CR9612 ADDED THE STATUS CHECK, NEITHER      *        
025700* FILE SHOULD EVER FAIL A CLOSE BUT THE ABEND FROM A BAD         *        
025800* TAPE MOUNT ONE NIGHT SAID OTHERWISE.                           *        
025900******************************************************************        
026000 0200-CLOSE-FILES.                                                        
026100     CLOSE LOG-FILE-IN                                                    
026200           ANALYSIS-RPT.                                                  
026300                                                                          
026400     IF WS-LOGIN-STATUS NOT EQUAL '00'                                    
026500     OR WS-RPT-STATUS   NOT EQUAL '00'                                    
026600         DISPLAY 'ALOG001 CLOSE ERROR - LOGIN ' WS-LOGIN-STATUS           
026700                 ' RPT ' WS-RPT-STATUS                                    
026800         MOVE 16                  TO RETURN-CODE.                         
026900                                                                          
027000 0200-EXIT.                                                               
027100     EXIT.                                                                
